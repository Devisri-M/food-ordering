000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP09                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     CARTTX record - cart transaction, input    *
000160      *                                                                *
000170      * FUNCTION =                                                     *
000180      *      50-byte fixed record read by FOP040.  CTX-ACTION drives   *
000190      *      cart maintenance; CTX-ITEM-NAME/CTX-UNIT-PRICE/           *
000200      *      CTX-QUANTITY are only meaningful on an ADD.                *
000210      *----------------------------------------------------------------*
000220      *                                                                *
000230      * CHANGE ACTIVITY :                                              *
000240      *                                                                *
000250      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000260      *   D0= FOP-003 880912 RMH   : ORIGINAL BASE COPYBOOK            *
000262      *   M1= FOP-206 981015 CJP   : Y2K - REVIEWED, NO DATE FIELDS ON   *
000263      *                              CX-CART-TRANS-RECORD                *
000264      *   M2= FOP-239 030612 DAS   : CONFIRMED CX-QUANTITY STAYS 9(03) - *
000265      *                              451-SHIFT-CART-ENTRY FIX ON FOP040  *
000266      *                              DID NOT NEED A LAYOUT CHANGE HERE.  *
000270      *                                                                *
000280      ******************************************************************
000290       01  CX-CART-TRANS-RECORD.
000300           05  CX-ACTION               PIC X(03).
000310               88  CX-ACTION-ADD            VALUE 'ADD'.
000320               88  CX-ACTION-INC            VALUE 'INC'.
000330               88  CX-ACTION-DEC            VALUE 'DEC'.
000340               88  CX-ACTION-DEL            VALUE 'DEL'.
000350               88  CX-ACTION-CLR            VALUE 'CLR'.
000360           05  CX-MENU-ITEM-ID         PIC 9(05).
000370           05  CX-REST-ID              PIC 9(05).
000380           05  CX-ITEM-NAME            PIC X(20).
000390           05  CX-UNIT-PRICE           PIC 9(05)V99.
000400           05  CX-QUANTITY             PIC 9(03).
000410           05  FILLER                  PIC X(07).
