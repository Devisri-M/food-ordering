000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP03                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     RESTFILE record - restaurant master, input *
000160      *                                                                *
000170      * FUNCTION =                                                     *
000180      *      62-byte fixed record.  One row per restaurant.  Loaded    *
000190      *      whole into WS-REST-TABLE (FOPCP01) at start of run;        *
000200      *      never read again after end-of-file.                       *
000210      *----------------------------------------------------------------*
000220      *                                                                *
000230      * CHANGE ACTIVITY :                                              *
000240      *                                                                *
000250      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000260      *   D0= FOP-001 870304 RMH   : ORIGINAL BASE COPYBOOK            *
000261      *   M1= FOP-206 981015 CJP   : Y2K - REVIEWED, NO DATE FIELDS ON  *
000262      *                              RF-RESTAURANT-RECORD               *
000263      *   M2= FOP-224 020815 CJP   : CONFIRMED RF-REST-CITY STAYS X(12) *
000264      *                              PER THE RESTFILE LAYOUT FROM THE   *
000265      *                              TERMINAL SIDE, NO CHANGE MADE      *
000270      *                                                                *
000280      ******************************************************************
000290       01  RF-RESTAURANT-RECORD.
000300           05  RF-REST-ID              PIC 9(05).
000310           05  RF-REST-NAME            PIC X(20).
000320           05  RF-REST-CUISINE         PIC X(12).
000330           05  RF-REST-RATING          PIC 9V99.
000340           05  RF-REST-OPEN-FLAG       PIC X(01).
000350           05  RF-REST-MAX-CAPACITY    PIC 9(04).
000360           05  RF-REST-CURR-LOAD       PIC 9(04).
000370           05  RF-REST-CITY            PIC X(12).
000380           05  FILLER                  PIC X(01).
