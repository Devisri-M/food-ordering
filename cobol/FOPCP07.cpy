000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP07                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     OITEMFILE record - order item, output      *
000160      *                                                                *
000170      * FUNCTION =                                                     *
000180      *      40-byte fixed record.  One row per accepted request       *
000190      *      line, keyed back to OF-ORD-ID on ORDFILE.  Carries the    *
000200      *      restaurant and menu item actually chosen for the line,    *
000210      *      not what the customer asked for.                          *
000220      *----------------------------------------------------------------*
000230      *                                                                *
000240      * CHANGE ACTIVITY :                                              *
000250      *                                                                *
000260      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000270      *   D0= FOP-001 870304 RMH   : ORIGINAL BASE COPYBOOK            *
000272      *   M1= FOP-206 981015 CJP   : Y2K - WS-REST-RATING-ALT ADDED TO   *
000273      *                              FOPCP01, NO CHANGE NEEDED HERE      *
000274      *                              SINCE OI-EXT-PRICE-ALT WAS ALREADY  *
000275      *                              AN EDITED-DISPLAY REDEFINE.         *
000276      *   M2= FOP-233 030219 CJP   : OI-ORDER-ITEM-RECORD IS NOW THE     *
000277      *                              SOURCE FOR THE RESTAURANT CONTROL-  *
000278      *                              BREAK SUMMARY ON FOP010 - REVIEWED, *
000279      *                              NO LAYOUT CHANGE NEEDED.            *
000280      *                                                                *
000290      ******************************************************************
000300       01  OI-ORDER-ITEM-RECORD.
000310           05  OI-ORDER-ID             PIC 9(07).
000320           05  OI-MENU-ITEM-ID         PIC 9(05).
000330           05  OI-REST-ID              PIC 9(05).
000340           05  OI-QUANTITY             PIC 9(03).
000350           05  OI-UNIT-PRICE           PIC 9(05)V99.
000360           05  OI-EXT-PRICE            PIC 9(07)V99.
000370           05  OI-EXT-PRICE-ALT REDEFINES OI-EXT-PRICE
000380                                       PIC X(09).
000390           05  FILLER                  PIC X(04).
