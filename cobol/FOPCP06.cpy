000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP06                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     ORDFILE record - order header, output      *
000160      *                                                                *
000170      * FUNCTION =                                                     *
000180      *      40-byte fixed record.  One row per processed request -    *
000190      *      PENDING on acceptance, REJECTED on refusal.  OITEMFILE    *
000200      *      (FOPCP07) carries the line detail; this record carries    *
000210      *      only the request-level total.                             *
000220      *----------------------------------------------------------------*
000230      *                                                                *
000240      * CHANGE ACTIVITY :                                              *
000250      *                                                                *
000260      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000270      *   D0= FOP-001 870304 RMH   : ORIGINAL BASE COPYBOOK            *
000280      *   M1= FOP-132 940118 TLK   : ORD-STATUS WIDENED X(06) TO X(08)   *
000290      *                              FOR 'REJECTED'                    *
000292      *   M2= FOP-206 981015 CJP   : Y2K - REVIEWED, NO DATE FIELDS ON   *
000293      *                              OF-ORDER-RECORD                    *
000294      *   M3= FOP-233 030219 CJP   : CONFIRMED OF-ORD-TOTAL-AMOUNT STAYS *
000295      *                              9(07)V99 - RESTAURANT CONTROL-     *
000296      *                              BREAK SUMMARY WORK ON FOP010 ADDS   *
000297      *                              UP FROM ORDER-ITEM DETAIL, NOT     *
000298      *                              THIS FIELD. NO CHANGE MADE.         *
000300      *                                                                *
000310      ******************************************************************
000320       01  OF-ORDER-RECORD.
000330           05  OF-ORD-ID               PIC 9(07).
000340           05  OF-ORD-CUSTOMER-ID      PIC 9(05).
000350           05  OF-ORD-TOTAL-AMOUNT     PIC 9(07)V99.
000360           05  OF-ORD-TOTAL-ALT REDEFINES OF-ORD-TOTAL-AMOUNT
000370                                       PIC X(09).
000380           05  OF-ORD-STATUS           PIC X(08).
000390               88  OF-ORD-IS-PENDING        VALUE 'PENDING '.
000400               88  OF-ORD-IS-REJECTED       VALUE 'REJECTED'.
000410           05  FILLER                  PIC X(11).
