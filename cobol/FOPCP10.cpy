000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP10                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     in-memory cart table, keyed by menu item   *
000160      *                     id + restaurant id                         *
000170      *                                                                *
000180      * FUNCTION =                                                     *
000190      *      Used only by FOP040.  Extended price is carried on the    *
000200      *      row so the end-of-run cart total can be accumulated in    *
000210      *      one pass without re-walking the cart a second time.       *
000220      *----------------------------------------------------------------*
000230      *                                                                *
000240      * CHANGE ACTIVITY :                                              *
000250      *                                                                *
000260      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000270      *   D0= FOP-003 880912 RMH   : ORIGINAL BASE COPYBOOK            *
000272      *   M1= FOP-206 981015 CJP   : Y2K - WS-CART-EXT-PRICE-ALT ADDED   *
000273      *                              FOR EDITED DISPLAY ON THE FOP040    *
000274      *                              CART LISTING                       *
000275      *   M2= FOP-239 030612 DAS   : CONFIRMED WS-CART-MAX STAYS AT 100 -*
000276      *                              451-SHIFT-CART-ENTRY FIX ON FOP040  *
000277      *                              WAS A LOOP-BOUND FIX, NOT A TABLE   *
000278      *                              SIZE PROBLEM.                       *
000280      *                                                                *
000290      ******************************************************************
000300       77  WS-CART-MAX                 PIC 9(03)    COMP VALUE +100.
000310       01  WS-CART-COUNT                PIC 9(03)    COMP VALUE ZERO.
000320       01  WS-CART-TABLE.
000330           05  WS-CART-ENTRY OCCURS 100 TIMES
000340                   INDEXED BY WS-CART-IDX.
000350               10  WS-CART-MENU-ITEM-ID  PIC 9(05).
000360               10  WS-CART-REST-ID       PIC 9(05).
000370               10  WS-CART-ITEM-NAME     PIC X(20).
000380               10  WS-CART-UNIT-PRICE    PIC 9(05)V99.
000390               10  WS-CART-QUANTITY      PIC 9(03).
000400               10  WS-CART-EXT-PRICE     PIC 9(07)V99.
000410               10  WS-CART-EXT-PRICE-ALT REDEFINES WS-CART-EXT-PRICE
000420                                         PIC X(09).
000430           05  FILLER                    PIC X(01).
