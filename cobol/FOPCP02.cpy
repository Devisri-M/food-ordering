000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP02                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     in-memory menu item table, loaded from    *
000160      *                     MENUFILE                                   *
000170      *                                                                *
000180      * FUNCTION =                                                     *
000190      *      One table row per menu item on MENUFILE.  Maximum 500     *
000200      *      rows (WS-MENU-MAX, raised from 250 under FOP-219 below).   *
000210      *      Item-name matching against an order request is a          *
000220      *      case-insensitive CONTAINS test performed by FOP020 over   *
000221      *      this table - see 200-SCAN-MENU-TABLE in that program for  *
000222      *      the per-restaurant candidate scoring pass, and            *
000223      *      270-RESOLVE-MENU-ITEM for the pass that pins down the     *
000224      *      actual item row once a restaurant has won the selection.  *
000240      *----------------------------------------------------------------*
000250      *                                                                *
000260      * CHANGE ACTIVITY :                                              *
000270      *                                                                *
000280      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000290      *   D0= FOP-001 870304 RMH   : ORIGINAL BASE COPYBOOK            *
000300      *   M1= FOP-091 920203 LDW   : ADDED WS-MENU-AVAIL-FLAG 88-LEVEL *
000310      *   M2= FOP-206 981015 CJP   : Y2K - WS-MENU-PRICE-ALT ADDED     *
000320      *                              FOR EDITED DISPLAY ON RPTFILE     *
000330      *   M3= FOP-219 020704 CJP   : TABLE RAISED 250 TO 500 ROWS -    *
000340      *                              MENU GROWTH OUTRAN WS-MENU-MAX    *
000341      *   M4= FOP-244 031002 DAS   : COMMENT BLOCK STILL NAMED THE OLD  *
000342      *                              120-SCAN-CANDIDATES PARAGRAPH -    *
000343      *                              FOP020 WAS RESTRUCTURED UNDER      *
000344      *                              FOP-231 AND THAT NAME IS GONE.     *
000345      *                              POINTED AT 200-SCAN-MENU-TABLE     *
000346      *                              AND 270-RESOLVE-MENU-ITEM.         *
000350      *                                                                *
000360      ******************************************************************
000370       77  WS-MENU-MAX                 PIC 9(03)    COMP VALUE +500.
000380       01  WS-MENU-COUNT                PIC 9(03)    COMP VALUE ZERO.
000390       01  WS-MENU-TABLE.
000400           05  WS-MENU-ENTRY OCCURS 500 TIMES
000410                   INDEXED BY WS-MENU-IDX.
000420               10  WS-MENU-ITEM-ID     PIC 9(05).
000430               10  WS-MENU-REST-ID     PIC 9(05).
000440               10  WS-MENU-ITEM-NAME   PIC X(20).
000450               10  WS-MENU-ITEM-NAME-UC REDEFINES WS-MENU-ITEM-NAME
000460                                       PIC X(20).
000470               10  WS-MENU-PRICE       PIC 9(05)V99.
000480               10  WS-MENU-PRICE-ALT REDEFINES WS-MENU-PRICE
000490                                       PIC X(07).
000500               10  WS-MENU-AVAIL-FLAG  PIC X(01).
000510                   88  WS-MENU-IS-AVAIL        VALUE 'Y'.
000520                   88  WS-MENU-NOT-AVAIL       VALUE 'N'.
000530               10  FILLER              PIC X(12).
000540           05  FILLER                  PIC X(01).
