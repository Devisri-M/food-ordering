000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP05                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     ORDREQ record - order request, input       *
000160      *                                                                *
000170      * FUNCTION =                                                     *
000180      *      50-byte fixed record.  One row per requested item.        *
000190      *      REQ-ID is the control-break key - FOP010 collects all     *
000200      *      contiguous rows for one REQ-ID before it scores the       *
000210      *      request.  REQ-STRATEGY of SPACES is treated as RATING.    *
000220      *----------------------------------------------------------------*
000230      *                                                                *
000240      * CHANGE ACTIVITY :                                              *
000250      *                                                                *
000260      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000270      *   D0= FOP-001 870304 RMH   : ORIGINAL BASE COPYBOOK            *
000280      *   M1= FOP-077 910529 LDW   : REQ-STRATEGY WIDENED X(04) TO X(06) *
000282      *   M2= FOP-206 981015 CJP   : Y2K - REVIEWED, NO DATE FIELDS ON   *
000283      *                              RQ-ORDER-REQUEST-RECORD            *
000284      *   M3= FOP-231 030714 DAS   : CONFIRMED RQ-ITEM-NAME STAYS X(20) *
000285      *                              ALONGSIDE FOP020'S MENU-ITEM-NAME   *
000286      *                              RESOLUTION REWORK, NO CHANGE MADE. *
000290      *                                                                *
000300      ******************************************************************
000310       01  RQ-ORDER-REQUEST-RECORD.
000320           05  RQ-REQ-ID               PIC 9(05).
000330           05  RQ-CUSTOMER-ID          PIC 9(05).
000340           05  RQ-ITEM-NAME            PIC X(20).
000350           05  RQ-UNIT-PRICE           PIC 9(05)V99.
000360           05  RQ-QUANTITY             PIC 9(03).
000370           05  RQ-STRATEGY             PIC X(06).
000380               88  RQ-STRATEGY-PRICE        VALUE 'PRICE '.
000390               88  RQ-STRATEGY-RATING       VALUE 'RATING'.
000400           05  FILLER                  PIC X(04).
