000100      ******************************************************************
000110      *                                                                *
000120      *  MODULE NAME = FOP010                                         *
000130      *                                                                *
000140      *  DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -   *
000150      *                     Daily Order Fulfillment Driver             *
000160      *                                                                *
000170      *  QUIK-SERV DISPATCH SYSTEMS GROUP                               *
000180      *  BATCH APPLICATIONS - ORDER FULFILLMENT                         *
000190      *                                                                *
000200      *  STATUS = PRODUCTION                                           *
000210      *                                                                *
000220      *  FUNCTION =                                                    *
000230      *  Loads the restaurant and menu item masters into storage,      *
000240      *  then reads the order request file one control group at a      *
000250      *  time (all lines carrying the same REQ-ID are one customer's   *
000260      *  request).  Each request line is scored against the menu       *
000270      *  table by FOP020 (restaurant selection), the resulting lines   *
000280      *  are grouped by the restaurant FOP020 picked, each group's     *
000290      *  capacity is checked through FOP030 before anything is         *
000300      *  posted, and the whole request is accepted or rejected as one  *
000310      *  unit.  Produces ORDFILE, OITEMFILE, an updated RESTOUT        *
000320      *  master and the fulfillment print image on RPTFILE.            *
000330      *                                                                *
000340      *  ENTRY POINT = FOP010                                          *
000350      *                                                                *
000360      *------------------------------------------------------------   *
000370      *                                                                *
000380      *  CHANGE ACTIVITY :                                             *
000390      *                                                                *
000400      *  PN= TICKET  DATE   PGMR  : REMARKS                            *
000410      *  D0= FOP-001 870304 RMH   : ORIGINAL BASE PROGRAM              *
000420      *  M1= FOP-044 890611 RMH   : RAISED RESTAURANT TABLE 60 TO 100  *
000430      *  M2= FOP-077 910529 LDW   : REQ-STRATEGY WIDENED, BLANK=RATING *
000440      *  M3= FOP-118 960712 TLK   : RESTOUT NOW WRITTEN EVERY RUN, NOT *
000450      *                             JUST WHEN LOADS CHANGED            *
000460      *  M4= FOP-206 981015 CJP   : Y2K - WS-RUN-DATE MADE 6-DIGIT     *
000470      *                             (WAS 2-DIGIT YY ONLY)              *
000480      *  M5= FOP-233 030219 CJP   : RESTAURANT CONTROL-BREAK SUMMARY   *
000490      *                             ADDED TO RPTFILE PER AUDIT REQUEST *
000492      *  M6= FOP-241 030905 DAS   : WS-RUN-DATE WAS NEVER ACCEPTED -    *
000493      *                             HEADING PRINTED 00/00/00 SINCE M4. *
000494      *                             ADDED ACCEPT FROM DATE IN 800-     *
000495      *                             INIT-REPORT.                       *
000496      *  M7= FOP-248 040112 DAS   : RPT-T2-GRAND-TOTAL WAS ONE DIGIT   *
000497      *                             SHORT OF WS-GRAND-TOTAL-AMT - A    *
000498      *                             9-FIGURE DAY COULD DROP THE LEAD   *
000499      *                             DIGIT. WIDENED TO ZZZ,ZZZ,ZZ9.99.  *
000502      *                                                                *
000510      ******************************************************************
000520       IDENTIFICATION DIVISION.
000530       PROGRAM-ID. FOP010.
000540       AUTHOR. R M HALVORSEN.
000550       INSTALLATION. QUIK-SERV DISPATCH SYSTEMS GROUP.
000560       DATE-WRITTEN. 03/04/87.
000570       DATE-COMPILED.
000580       SECURITY. QUIK-SERV INTERNAL USE ONLY.
000590      *
000600       ENVIRONMENT DIVISION.
000610       CONFIGURATION SECTION.
000620       SPECIAL-NAMES.
000630           C01 IS TOP-OF-FORM.
000640      *
000650       INPUT-OUTPUT SECTION.
000660       FILE-CONTROL.
000670           SELECT RESTFILE   ASSIGN TO RESTFILE
000680               ORGANIZATION IS LINE SEQUENTIAL
000690               FILE STATUS  IS WS-RESTFILE-STATUS.
000700           SELECT MENUFILE   ASSIGN TO MENUFILE
000710               ORGANIZATION IS LINE SEQUENTIAL
000720               FILE STATUS  IS WS-MENUFILE-STATUS.
000730           SELECT ORDREQ     ASSIGN TO ORDREQ
000740               ORGANIZATION IS LINE SEQUENTIAL
000750               FILE STATUS  IS WS-ORDREQ-STATUS.
000760           SELECT ORDFILE    ASSIGN TO ORDFILE
000770               ORGANIZATION IS LINE SEQUENTIAL
000780               FILE STATUS  IS WS-ORDFILE-STATUS.
000790           SELECT OITEMFILE  ASSIGN TO OITEMFILE
000800               ORGANIZATION IS LINE SEQUENTIAL
000810               FILE STATUS  IS WS-OITEMFILE-STATUS.
000820           SELECT RESTOUT    ASSIGN TO RESTOUT
000830               ORGANIZATION IS LINE SEQUENTIAL
000840               FILE STATUS  IS WS-RESTOUT-STATUS.
000850           SELECT RPTFILE    ASSIGN TO RPTFILE
000860               ORGANIZATION IS LINE SEQUENTIAL
000870               FILE STATUS  IS WS-RPTFILE-STATUS.
000880      *
000890       DATA DIVISION.
000900       FILE SECTION.
000910      *
000920       FD  RESTFILE
000930           LABEL RECORDS ARE STANDARD
000940           RECORDING MODE IS F.
000950           COPY FOPCP03.
000960      *
000970       FD  MENUFILE
000980           LABEL RECORDS ARE STANDARD
000990           RECORDING MODE IS F.
001000           COPY FOPCP04.
001010      *
001020       FD  ORDREQ
001030           LABEL RECORDS ARE STANDARD
001040           RECORDING MODE IS F.
001050           COPY FOPCP05.
001060      *
001070       FD  ORDFILE
001080           LABEL RECORDS ARE STANDARD
001090           RECORDING MODE IS F.
001100           COPY FOPCP06.
001110      *
001120       FD  OITEMFILE
001130           LABEL RECORDS ARE STANDARD
001140           RECORDING MODE IS F.
001150           COPY FOPCP07.
001160      *
001170       FD  RESTOUT
001180           LABEL RECORDS ARE STANDARD
001190           RECORDING MODE IS F.
001200           COPY FOPCP08.
001210      *
001220       FD  RPTFILE
001230           LABEL RECORDS ARE STANDARD
001240           RECORDING MODE IS F.
001250       01  RPT-PRINT-LINE              PIC X(132).
001260      *
001270       WORKING-STORAGE SECTION.
001280           COPY FOPCP11.
001290           COPY FOPCP01.
001300           COPY FOPCP02.
001310      *
001320       01  WS-FILE-STATUS-GROUP.
001330           05  WS-RESTFILE-STATUS      PIC XX      VALUE SPACES.
001340           05  WS-MENUFILE-STATUS      PIC XX      VALUE SPACES.
001350           05  WS-ORDREQ-STATUS        PIC XX      VALUE SPACES.
001360           05  WS-ORDFILE-STATUS       PIC XX      VALUE SPACES.
001370           05  WS-OITEMFILE-STATUS     PIC XX      VALUE SPACES.
001380           05  WS-RESTOUT-STATUS       PIC XX      VALUE SPACES.
001390           05  WS-RPTFILE-STATUS       PIC XX      VALUE SPACES.
001400           05  FILLER                  PIC X(04)    VALUE SPACES.
001410      *
001420       77  WS-LA-VALID-SW              PIC X       VALUE 'N'.
001425           88  WS-LA-IS-VALID               VALUE 'Y'.
001426       77  WS-REQ-REJECTED-SW          PIC X       VALUE 'N'.
001427           88  WS-REQ-IS-REJECTED           VALUE 'Y'.
001480      *
001490       01  WS-LOOKAHEAD.
001500           05  WS-LA-REQ-ID            PIC 9(05).
001510           05  WS-LA-CUSTOMER-ID       PIC 9(05).
001520           05  WS-LA-ITEM-NAME         PIC X(20).
001530           05  WS-LA-UNIT-PRICE        PIC 9(05)V99.
001540           05  WS-LA-QUANTITY          PIC 9(03).
001550           05  WS-LA-STRATEGY          PIC X(06).
001560           05  FILLER                  PIC X(01).
001570      *
001580       01  WS-REQUEST-GROUP.
001590           05  WS-RG-COUNT             PIC 9(03)    COMP VALUE ZERO.
001600           05  WS-RG-REQ-ID            PIC 9(05).
001610           05  WS-RG-CUSTOMER-ID       PIC 9(05).
001620           05  WS-RG-LINE OCCURS 50 TIMES
001630                   INDEXED BY WS-RG-IDX.
001640               10  WS-RG-ITEM-NAME      PIC X(20).
001650               10  WS-RG-UNIT-PRICE     PIC 9(05)V99.
001660               10  WS-RG-QUANTITY       PIC 9(03).
001670               10  WS-RG-STRATEGY       PIC X(06).
001680               10  WS-RG-SEL-REST-ID    PIC 9(05).
001690               10  WS-RG-SEL-MENU-ID    PIC 9(05).
001700               10  WS-RG-LINE-STATUS    PIC X(23)   VALUE SPACES.
001710               10  WS-RG-EXT-PRICE      PIC 9(07)V99.
001720           05  FILLER                  PIC X(01).
001730      *
001740       01  WS-REST-GROUP-TABLE.
001750           05  WS-GRP-COUNT            PIC 9(03)    COMP VALUE ZERO.
001760           05  WS-GRP-ENTRY OCCURS 20 TIMES
001770                   INDEXED BY WS-GRP-IDX WS-GRP-IDX2.
001780               10  WS-GRP-REST-ID       PIC 9(05).
001790               10  WS-GRP-ITEM-COUNT    PIC 9(04).
001800               10  WS-GRP-AMOUNT        PIC 9(07)V99.
001810           05  FILLER                  PIC X(01).
001820      *
001830       01  WS-WORK-FIELDS.
001840           05  WS-REQ-REJECT-REASON    PIC X(23)   VALUE SPACES.
001850           05  WS-GRP-FOUND-IDX        PIC 9(03)    COMP VALUE ZERO.
001860           05  WS-FOUND-TBL-IDX        PIC 9(03)    COMP VALUE ZERO.
001870           05  WS-SEARCH-REST-ID       PIC 9(05)    VALUE ZERO.
001880           05  WS-ORDER-TOTAL          PIC 9(07)V99 VALUE ZERO.
001890           05  WS-REQ-REST-COUNT       PIC 9(03)    VALUE ZERO.
001900           05  WS-REQ-ITEM-COUNT       PIC 9(05)    VALUE ZERO.
001910           05  FILLER                  PIC X(01).
001920      *
001930       01  WS-CAP-PARMS.
001940           05  WS-CAP-FUNCTION         PIC X(06)    VALUE SPACES.
001950               88  WS-CAP-FN-CHECK             VALUE 'CHECK '.
001960               88  WS-CAP-FN-POST              VALUE 'POST  '.
001970           05  WS-CAP-REST-ID          PIC 9(05)    VALUE ZERO.
001980           05  WS-CAP-ITEM-COUNT       PIC 9(04)    VALUE ZERO.
001990           05  WS-CAP-STATUS           PIC X(18)   VALUE SPACES.
002000               88  WS-CAP-IS-OK                VALUE 'OK'.
002010           05  FILLER                  PIC X(01).
002020      *
002030       01  WS-SEL-PARMS.
002040           05  WS-SEL-ITEM-NAME        PIC X(20)   VALUE SPACES.
002050           05  WS-SEL-STRATEGY         PIC X(06)    VALUE SPACES.
002060           05  WS-SEL-REST-ID          PIC 9(05)    VALUE ZERO.
002070           05  WS-SEL-MENU-ITEM-ID     PIC 9(05)    VALUE ZERO.
002080           05  WS-SEL-STATUS           PIC X(23)   VALUE SPACES.
002090           05  FILLER                  PIC X(01).
002100      *
002110       01  WS-ACCUM-TOTALS.
002120           05  WS-NEXT-ORDER-ID        PIC 9(07)    COMP VALUE ZERO.
002130           05  WS-REQS-READ            PIC 9(07)    COMP VALUE ZERO.
002140           05  WS-ORDERS-ACCEPTED      PIC 9(07)    COMP VALUE ZERO.
002150           05  WS-ORDERS-REJECTED      PIC 9(07)    COMP VALUE ZERO.
002160           05  WS-GRAND-TOTAL-AMT      PIC 9(09)V99 VALUE ZERO.
002170           05  FILLER                  PIC X(01).
002180      *
002190       01  WS-REST-ACCUM-TABLE.
002200           05  WS-RA-ENTRY OCCURS 100 TIMES
002210                   INDEXED BY WS-RA-IDX.
002220               10  WS-RA-ACCEPT-COUNT   PIC 9(05)    COMP.
002230               10  WS-RA-ACCEPT-AMOUNT  PIC 9(09)V99.
002240           05  FILLER                  PIC X(01).
002250      *
002260       01  WS-PRINT-CONTROLS.
002270           05  WS-PAGE-COUNT           PIC S9(03)   COMP VALUE ZERO.
002280           05  WS-LINE-COUNT           PIC S9(03)   COMP VALUE +99.
002290           05  WS-LINES-PER-PAGE       PIC S9(03)   COMP VALUE +55.
002291           05  FILLER                  PIC X(01).
002300      *
002310      *    ----------------------------------------------------------
002320      *    Report record layouts - RPTFILE is a 132-byte print image.
002330      *    ----------------------------------------------------------
002340       01  RPT-SPACES.
002350           05  FILLER                  PIC X(132)  VALUE SPACES.
002360      *
002370       01  RPT-HEADER1.
002380           05  FILLER                  PIC X(30)
002390                   VALUE 'DAILY ORDER FULFILLMENT REPORT'.
002400           05  FILLER                  PIC X(10)   VALUE SPACES.
002410           05  FILLER                  PIC X(06)    VALUE 'DATE: '.
002420           05  RPT-H1-MM               PIC 99.
002430           05  FILLER                  PIC X       VALUE '/'.
002440           05  RPT-H1-DD               PIC 99.
002450           05  FILLER                  PIC X       VALUE '/'.
002460           05  RPT-H1-YY               PIC 99.
002470           05  FILLER                  PIC X(78)   VALUE SPACES.
002480      *
002490       01  RPT-HEADER2.
002500           05  FILLER                  PIC X(07)    VALUE 'REQ-ID '.
002510           05  FILLER                  PIC X(07)    VALUE 'CUST-ID'.
002520           05  FILLER                  PIC X(02)    VALUE SPACES.
002530           05  FILLER                  PIC X(06)    VALUE 'RESTS '.
002540           05  FILLER                  PIC X(02)    VALUE SPACES.
002550           05  FILLER                  PIC X(06)    VALUE 'ITEMS '.
002560           05  FILLER                  PIC X(02)    VALUE SPACES.
002570           05  FILLER                  PIC X(40)
002580                   VALUE 'ORDER TOTAL / REJECTION REASON'.
002590           05  FILLER                  PIC X(60)   VALUE SPACES.
002600      *
002610       01  RPT-DETAIL.
002620           05  RPT-D-REQ-ID            PIC ZZZZ9.
002630           05  FILLER                  PIC X(02)    VALUE SPACES.
002640           05  RPT-D-CUST-ID           PIC ZZZZ9.
002650           05  FILLER                  PIC X(02)    VALUE SPACES.
002660           05  RPT-D-REST-COUNT        PIC Z9.
002670           05  FILLER                  PIC X(05)    VALUE SPACES.
002680           05  RPT-D-ITEM-COUNT        PIC ZZZ9.
002690           05  FILLER                  PIC X(04)    VALUE SPACES.
002700           05  RPT-D-STATUS-OR-TOTAL   PIC X(30)   VALUE SPACES.
002710           05  FILLER                  PIC X(73)   VALUE SPACES.
002720      *
002730       01  WS-TOTAL-EDIT               PIC ZZZ,ZZ9.99-.
002740      *
002750       01  RPT-REST-HDR1.
002760           05  FILLER                  PIC X(38)
002770                   VALUE 'RESTAURANT SUMMARY - CLOSING LOADS'.
002780           05  FILLER                  PIC X(94)   VALUE SPACES.
002790      *
002800       01  RPT-REST-HDR2.
002810           05  FILLER                  PIC X(07)    VALUE 'REST-ID'.
002820           05  FILLER                  PIC X(02)    VALUE SPACES.
002830           05  FILLER                  PIC X(20)   VALUE 'NAME'.
002840           05  FILLER                  PIC X(02)    VALUE SPACES.
002850           05  FILLER                  PIC X(05)    VALUE 'ITEMS'.
002860           05  FILLER                  PIC X(02)    VALUE SPACES.
002870           05  FILLER                  PIC X(14)   VALUE 'AMOUNT POSTED'.
002880           05  FILLER                  PIC X(02)    VALUE SPACES.
002890           05  FILLER                  PIC X(09)    VALUE 'LOAD/CAP'.
002900           05  FILLER                  PIC X(69)   VALUE SPACES.
002910      *
002920       01  RPT-REST-DETAIL.
002930           05  RPT-R-REST-ID           PIC ZZZZ9.
002940           05  FILLER                  PIC X(02)    VALUE SPACES.
002950           05  RPT-R-REST-NAME         PIC X(20).
002960           05  FILLER                  PIC X(02)    VALUE SPACES.
002970           05  RPT-R-ITEM-COUNT        PIC ZZZZ9.
002980           05  FILLER                  PIC X(02)    VALUE SPACES.
002990           05  RPT-R-AMOUNT            PIC ZZZ,ZZZ,ZZ9.99.
003000           05  RPT-R-AMOUNT-ALT REDEFINES RPT-R-AMOUNT
003010                                       PIC X(14).
003020           05  FILLER                  PIC X(02)    VALUE SPACES.
003030           05  RPT-R-LOAD              PIC ZZZ9.
003040           05  FILLER                  PIC X       VALUE '/'.
003050           05  RPT-R-CAPACITY          PIC ZZZ9.
003060           05  FILLER                  PIC X(71)   VALUE SPACES.
003070      *
003080       01  RPT-TOTALS-HDR.
003090           05  FILLER                  PIC X(26)   VALUE 'RUN TOTALS'.
003100           05  FILLER                  PIC X(106)  VALUE SPACES.
003110      *
003120       01  RPT-TOTALS-DETAIL1.
003130           05  FILLER                  PIC X(16)   VALUE 'REQUESTS READ: '.
003140           05  RPT-T1-REQS-READ        PIC ZZZ,ZZ9.
003150           05  FILLER                  PIC X(06)    VALUE SPACES.
003160           05  FILLER                  PIC X(10)   VALUE 'ACCEPTED: '.
003170           05  RPT-T1-ACCEPTED         PIC ZZZ,ZZ9.
003180           05  FILLER                  PIC X(06)    VALUE SPACES.
003190           05  FILLER                  PIC X(10)   VALUE 'REJECTED: '.
003200           05  RPT-T1-REJECTED         PIC ZZZ,ZZ9.
003210           05  FILLER                  PIC X(61)   VALUE SPACES.
003220      *
003230       01  RPT-TOTALS-DETAIL2.
003240           05  FILLER                  PIC X(27)
003250                   VALUE 'GRAND TOTAL AMOUNT POSTED: '.
003260           05  RPT-T2-GRAND-TOTAL      PIC ZZZ,ZZZ,ZZ9.99.
003270           05  RPT-T2-GRAND-TOTAL-ALT REDEFINES RPT-T2-GRAND-TOTAL
003280                                      PIC X(14).
003290           05  FILLER                  PIC X(93)   VALUE SPACES.
003300      *
003310       PROCEDURE DIVISION.
003320      *****************************************************************
003330       000-MAIN.
003340           MOVE 'FOP010' TO WS-PGM-ID.
003350           DISPLAY 'FOP010 - DAILY ORDER FULFILLMENT RUN STARTING'.
003360           PERFORM 900-OPEN-MASTER-FILES.
003370           PERFORM 905-LOAD-RESTAURANTS.
003380           PERFORM 910-LOAD-MENU-ITEMS.
003390           PERFORM 915-OPEN-DETAIL-FILES.
003400           PERFORM 800-INIT-REPORT.
003410           PERFORM 700-READ-ORDREQ.
003420           PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
003430               UNTIL WS-LA-IS-VALID = 'N'.
003440           PERFORM 880-WRITE-REST-SUMMARY.
003450           PERFORM 890-WRITE-FINAL-TOTALS.
003460           PERFORM 920-WRITE-RESTAURANTS THRU 920-EXIT
003470               VARYING WS-REST-IDX FROM 1 BY 1
003480                   UNTIL WS-REST-IDX > WS-REST-COUNT.
003490           PERFORM 950-CLOSE-ALL-FILES.
003500           DISPLAY 'FOP010 - RUN COMPLETE'.
003510           GOBACK.
003520      *
003530       100-PROCESS-REQUESTS.
003540           PERFORM 105-BUILD-REQUEST-GROUP.
003550           ADD 1 TO WS-REQS-READ.
003560           MOVE 'N' TO WS-REQ-REJECTED-SW.
003570           MOVE SPACES TO WS-REQ-REJECT-REASON.
003580           PERFORM 400-SELECT-RESTAURANTS THRU 400-EXIT
003590               VARYING WS-RG-IDX FROM 1 BY 1
003600                   UNTIL WS-RG-IDX > WS-RG-COUNT.
003610           PERFORM 405-CHECK-SELECTION THRU 405-EXIT
003620               VARYING WS-RG-IDX FROM 1 BY 1
003630                   UNTIL WS-RG-IDX > WS-RG-COUNT.
003640           IF WS-REQ-IS-REJECTED = 'N'
003650               PERFORM 410-GROUP-BY-RESTAURANT
003660               PERFORM 415-CHECK-CAPACITY THRU 415-EXIT
003670                   VARYING WS-GRP-IDX FROM 1 BY 1
003680                       UNTIL WS-GRP-IDX > WS-GRP-COUNT.
003690           ADD 1 TO WS-NEXT-ORDER-ID.
003700           IF WS-REQ-IS-REJECTED = 'N'
003710               PERFORM 420-POST-REQUEST
003720           ELSE
003730               PERFORM 425-REJECT-REQUEST.
003740           PERFORM 460-WRITE-DETAIL-LINE.
003750       100-EXIT.
003760           EXIT.
003770      *
003780       105-BUILD-REQUEST-GROUP.
003790           MOVE ZERO TO WS-RG-COUNT.
003800           MOVE WS-LA-REQ-ID TO WS-RG-REQ-ID.
003810           MOVE WS-LA-CUSTOMER-ID TO WS-RG-CUSTOMER-ID.
003820           PERFORM 106-APPEND-LOOKAHEAD-LINE
003830               UNTIL WS-LA-IS-VALID = 'N'
003840                  OR WS-LA-REQ-ID NOT = WS-RG-REQ-ID.
003850      *
003860       106-APPEND-LOOKAHEAD-LINE.
003870           ADD 1 TO WS-RG-COUNT.
003880           SET WS-RG-IDX TO WS-RG-COUNT.
003890           MOVE WS-LA-ITEM-NAME   TO WS-RG-ITEM-NAME  (WS-RG-IDX).
003900           MOVE WS-LA-UNIT-PRICE  TO WS-RG-UNIT-PRICE (WS-RG-IDX).
003910           MOVE WS-LA-QUANTITY    TO WS-RG-QUANTITY   (WS-RG-IDX).
003920           MOVE WS-LA-STRATEGY    TO WS-RG-STRATEGY   (WS-RG-IDX).
003930           MOVE SPACES            TO WS-RG-LINE-STATUS(WS-RG-IDX).
003940           PERFORM 700-READ-ORDREQ.
003950      *
003960       400-SELECT-RESTAURANTS.
003970           MOVE WS-RG-ITEM-NAME (WS-RG-IDX) TO WS-SEL-ITEM-NAME.
003980           MOVE WS-RG-STRATEGY  (WS-RG-IDX) TO WS-SEL-STRATEGY.
003990           CALL 'FOP020' USING WS-REST-TABLE, WS-REST-COUNT,
004000                WS-MENU-TABLE, WS-MENU-COUNT,
004010                WS-SEL-ITEM-NAME, WS-SEL-STRATEGY,
004020                WS-SEL-REST-ID, WS-SEL-MENU-ITEM-ID, WS-SEL-STATUS.
004030           MOVE WS-SEL-STATUS TO WS-RG-LINE-STATUS (WS-RG-IDX).
004040           IF WS-SEL-STATUS = 'OK'
004050               MOVE WS-SEL-REST-ID      TO WS-RG-SEL-REST-ID (WS-RG-IDX)
004060               MOVE WS-SEL-MENU-ITEM-ID TO WS-RG-SEL-MENU-ID (WS-RG-IDX).
004070       400-EXIT.
004080           EXIT.
004090      *
004100       405-CHECK-SELECTION.
004110           IF WS-REQ-IS-REJECTED = 'Y'
004120               GO TO 405-EXIT.
004130           IF WS-RG-LINE-STATUS (WS-RG-IDX) NOT = 'OK'
004140               MOVE 'Y' TO WS-REQ-REJECTED-SW
004150               MOVE WS-RG-LINE-STATUS (WS-RG-IDX) TO WS-REQ-REJECT-REASON.
004160       405-EXIT.
004170           EXIT.
004180      *
004190       410-GROUP-BY-RESTAURANT.
004200           MOVE ZERO TO WS-GRP-COUNT.
004210           PERFORM 411-ADD-LINE-TO-GROUP THRU 411-EXIT
004220               VARYING WS-RG-IDX FROM 1 BY 1
004230                   UNTIL WS-RG-IDX > WS-RG-COUNT.
004240      *
004250       411-ADD-LINE-TO-GROUP.
004260           MOVE ZERO TO WS-GRP-FOUND-IDX.
004270           PERFORM 412-FIND-GROUP-ENTRY THRU 412-EXIT
004280               VARYING WS-GRP-IDX2 FROM 1 BY 1
004290                   UNTIL WS-GRP-IDX2 > WS-GRP-COUNT
004300                      OR WS-GRP-FOUND-IDX NOT = ZERO.
004310           IF WS-GRP-FOUND-IDX = ZERO
004320               ADD 1 TO WS-GRP-COUNT
004330               SET WS-GRP-IDX2 TO WS-GRP-COUNT
004340               MOVE WS-RG-SEL-REST-ID (WS-RG-IDX) TO WS-GRP-REST-ID (WS-GRP-IDX2)
004350               MOVE ZERO TO WS-GRP-ITEM-COUNT (WS-GRP-IDX2)
004360               MOVE ZERO TO WS-GRP-AMOUNT     (WS-GRP-IDX2).
004370           COMPUTE WS-RG-EXT-PRICE (WS-RG-IDX) ROUNDED =
004380               WS-RG-UNIT-PRICE (WS-RG-IDX) * WS-RG-QUANTITY (WS-RG-IDX).
004390           ADD WS-RG-QUANTITY  (WS-RG-IDX) TO WS-GRP-ITEM-COUNT (WS-GRP-IDX2).
004400           ADD WS-RG-EXT-PRICE (WS-RG-IDX) TO WS-GRP-AMOUNT     (WS-GRP-IDX2).
004410       411-EXIT.
004420           EXIT.
004430      *
004440       412-FIND-GROUP-ENTRY.
004450           IF WS-GRP-REST-ID (WS-GRP-IDX2) = WS-RG-SEL-REST-ID (WS-RG-IDX)
004460               SET WS-GRP-FOUND-IDX FROM WS-GRP-IDX2.
004470       412-EXIT.
004480           EXIT.
004490      *
004500       415-CHECK-CAPACITY.
004510           IF WS-REQ-IS-REJECTED = 'Y'
004520               GO TO 415-EXIT.
004530           MOVE 'CHECK ' TO WS-CAP-FUNCTION.
004540           MOVE WS-GRP-REST-ID    (WS-GRP-IDX) TO WS-CAP-REST-ID.
004550           MOVE WS-GRP-ITEM-COUNT (WS-GRP-IDX) TO WS-CAP-ITEM-COUNT.
004560           CALL 'FOP030' USING WS-REST-TABLE, WS-REST-COUNT,
004570                WS-CAP-FUNCTION, WS-CAP-REST-ID, WS-CAP-ITEM-COUNT,
004580                WS-CAP-STATUS.
004590           IF WS-CAP-STATUS NOT = 'OK'
004600               MOVE 'Y' TO WS-REQ-REJECTED-SW
004610               MOVE 'CAPACITY EXCEEDED' TO WS-REQ-REJECT-REASON.
004620       415-EXIT.
004630           EXIT.
004640      *
004650       420-POST-REQUEST.
004660           PERFORM 421-POST-GROUP-LOAD THRU 421-EXIT
004670               VARYING WS-GRP-IDX FROM 1 BY 1
004680                   UNTIL WS-GRP-IDX > WS-GRP-COUNT.
004690           PERFORM 455-COMPUTE-ORDER-TOTAL.
004700           PERFORM 430-WRITE-ACCEPTED-ORDER.
004710           PERFORM 440-WRITE-ORDER-ITEMS THRU 440-EXIT
004720               VARYING WS-RG-IDX FROM 1 BY 1
004730                   UNTIL WS-RG-IDX > WS-RG-COUNT.
004740           ADD WS-ORDER-TOTAL TO WS-GRAND-TOTAL-AMT.
004750           ADD 1 TO WS-ORDERS-ACCEPTED.
004760      *
004770       421-POST-GROUP-LOAD.
004780           MOVE 'POST  ' TO WS-CAP-FUNCTION.
004790           MOVE WS-GRP-REST-ID    (WS-GRP-IDX) TO WS-CAP-REST-ID.
004800           MOVE WS-GRP-ITEM-COUNT (WS-GRP-IDX) TO WS-CAP-ITEM-COUNT.
004810           CALL 'FOP030' USING WS-REST-TABLE, WS-REST-COUNT,
004820                WS-CAP-FUNCTION, WS-CAP-REST-ID, WS-CAP-ITEM-COUNT,
004830                WS-CAP-STATUS.
004840           MOVE WS-GRP-REST-ID (WS-GRP-IDX) TO WS-SEARCH-REST-ID.
004850           PERFORM 999-FIND-REST-BY-ID.
004860           IF WS-FOUND-TBL-IDX NOT = ZERO
004870               SET WS-RA-IDX TO WS-FOUND-TBL-IDX
004880               ADD WS-GRP-ITEM-COUNT (WS-GRP-IDX)
004890                       TO WS-RA-ACCEPT-COUNT  (WS-RA-IDX)
004900               ADD WS-GRP-AMOUNT (WS-GRP-IDX)
004910                       TO WS-RA-ACCEPT-AMOUNT (WS-RA-IDX).
004920       421-EXIT.
004930           EXIT.
004940      *
004950       425-REJECT-REQUEST.
004960           MOVE SPACES             TO OF-ORDER-RECORD.
004970           MOVE WS-NEXT-ORDER-ID   TO OF-ORD-ID.
004980           MOVE WS-RG-CUSTOMER-ID  TO OF-ORD-CUSTOMER-ID.
004990           MOVE ZERO               TO OF-ORD-TOTAL-AMOUNT.
005000           MOVE 'REJECTED'         TO OF-ORD-STATUS.
005010           WRITE OF-ORDER-RECORD.
005020           ADD 1 TO WS-ORDERS-REJECTED.
005030      *
005040       430-WRITE-ACCEPTED-ORDER.
005050           MOVE SPACES             TO OF-ORDER-RECORD.
005060           MOVE WS-NEXT-ORDER-ID   TO OF-ORD-ID.
005070           MOVE WS-RG-CUSTOMER-ID  TO OF-ORD-CUSTOMER-ID.
005080           MOVE WS-ORDER-TOTAL     TO OF-ORD-TOTAL-AMOUNT.
005090           MOVE 'PENDING '         TO OF-ORD-STATUS.
005100           WRITE OF-ORDER-RECORD.
005110      *
005120       440-WRITE-ORDER-ITEMS.
005130           IF WS-RG-LINE-STATUS (WS-RG-IDX) NOT = 'OK'
005140               GO TO 440-EXIT.
005150           MOVE WS-NEXT-ORDER-ID            TO OI-ORDER-ID.
005160           MOVE WS-RG-SEL-MENU-ID (WS-RG-IDX) TO OI-MENU-ITEM-ID.
005170           MOVE WS-RG-SEL-REST-ID (WS-RG-IDX) TO OI-REST-ID.
005180           MOVE WS-RG-QUANTITY    (WS-RG-IDX) TO OI-QUANTITY.
005190           MOVE WS-RG-UNIT-PRICE  (WS-RG-IDX) TO OI-UNIT-PRICE.
005200           MOVE WS-RG-EXT-PRICE   (WS-RG-IDX) TO OI-EXT-PRICE.
005210           WRITE OI-ORDER-ITEM-RECORD.
005220       440-EXIT.
005230           EXIT.
005240      *
005250       455-COMPUTE-ORDER-TOTAL.
005260           MOVE ZERO TO WS-ORDER-TOTAL.
005270           PERFORM 456-ADD-LINE-TOTAL THRU 456-EXIT
005280               VARYING WS-RG-IDX FROM 1 BY 1
005290                   UNTIL WS-RG-IDX > WS-RG-COUNT.
005300      *
005310       456-ADD-LINE-TOTAL.
005320           ADD WS-RG-EXT-PRICE (WS-RG-IDX) TO WS-ORDER-TOTAL.
005330       456-EXIT.
005340           EXIT.
005350      *
005360       460-WRITE-DETAIL-LINE.
005370           MOVE ZERO TO WS-REQ-ITEM-COUNT.
005380           PERFORM 461-SUM-ITEM-COUNT THRU 461-EXIT
005390               VARYING WS-RG-IDX FROM 1 BY 1
005400                   UNTIL WS-RG-IDX > WS-RG-COUNT.
005410           MOVE SPACES TO RPT-DETAIL.
005420           MOVE WS-RG-REQ-ID      TO RPT-D-REQ-ID.
005430           MOVE WS-RG-CUSTOMER-ID TO RPT-D-CUST-ID.
005440           MOVE WS-REQ-ITEM-COUNT TO RPT-D-ITEM-COUNT.
005450           IF WS-REQ-IS-REJECTED = 'Y'
005460               MOVE ZERO TO RPT-D-REST-COUNT
005470               MOVE WS-REQ-REJECT-REASON TO RPT-D-STATUS-OR-TOTAL
005480           ELSE
005490               MOVE WS-GRP-COUNT TO RPT-D-REST-COUNT
005500               MOVE WS-ORDER-TOTAL TO WS-TOTAL-EDIT
005510               MOVE WS-TOTAL-EDIT TO RPT-D-STATUS-OR-TOTAL.
005520           PERFORM 850-WRITE-REPORT-LINE.
005530      *
005540       461-SUM-ITEM-COUNT.
005550           ADD WS-RG-QUANTITY (WS-RG-IDX) TO WS-REQ-ITEM-COUNT.
005560       461-EXIT.
005570           EXIT.
005580      *
005590       700-READ-ORDREQ.
005600           READ ORDREQ
005610               AT END MOVE 'N' TO WS-LA-VALID-SW.
005620           IF WS-ORDREQ-STATUS = '00'
005630               MOVE 'Y' TO WS-LA-VALID-SW
005640               MOVE RQ-REQ-ID      TO WS-LA-REQ-ID
005650               MOVE RQ-CUSTOMER-ID TO WS-LA-CUSTOMER-ID
005660               MOVE RQ-ITEM-NAME   TO WS-LA-ITEM-NAME
005670               MOVE RQ-UNIT-PRICE  TO WS-LA-UNIT-PRICE
005680               MOVE RQ-QUANTITY    TO WS-LA-QUANTITY
005690               MOVE RQ-STRATEGY    TO WS-LA-STRATEGY
005700           ELSE
005710           IF WS-ORDREQ-STATUS = '10'
005720               MOVE 'N' TO WS-LA-VALID-SW
005730           ELSE
005740               DISPLAY 'ORDREQ READ ERROR - STATUS ' WS-ORDREQ-STATUS
005750               MOVE 'N' TO WS-LA-VALID-SW.
005760      *
005770       800-INIT-REPORT.
005775           ACCEPT WS-RUN-DATE FROM DATE.
005780           MOVE WS-RUN-YY TO RPT-H1-YY.
005790           MOVE WS-RUN-MM TO RPT-H1-MM.
005800           MOVE WS-RUN-DD TO RPT-H1-DD.
005810           WRITE RPT-PRINT-LINE FROM RPT-HEADER1 AFTER PAGE.
005820           WRITE RPT-PRINT-LINE FROM RPT-SPACES  AFTER 1.
005830           WRITE RPT-PRINT-LINE FROM RPT-HEADER2 AFTER 1.
005840      *
005850       850-WRITE-REPORT-LINE.
005860           WRITE RPT-PRINT-LINE FROM RPT-DETAIL AFTER 1.
005870      *
005880       880-WRITE-REST-SUMMARY.
005890           WRITE RPT-PRINT-LINE FROM RPT-SPACES    AFTER 1.
005900           WRITE RPT-PRINT-LINE FROM RPT-REST-HDR1 AFTER 1.
005910           WRITE RPT-PRINT-LINE FROM RPT-REST-HDR2 AFTER 1.
005920           PERFORM 881-WRITE-REST-LINE THRU 881-EXIT
005930               VARYING WS-REST-IDX FROM 1 BY 1
005940                   UNTIL WS-REST-IDX > WS-REST-COUNT.
005950      *
005960       881-WRITE-REST-LINE.
005970           IF WS-RA-ACCEPT-COUNT (WS-REST-IDX) = ZERO
005980               GO TO 881-EXIT.
005990           MOVE SPACES TO RPT-REST-DETAIL.
006000           MOVE WS-REST-ID     (WS-REST-IDX) TO RPT-R-REST-ID.
006010           MOVE WS-REST-NAME   (WS-REST-IDX) TO RPT-R-REST-NAME.
006020           MOVE WS-RA-ACCEPT-COUNT  (WS-REST-IDX) TO RPT-R-ITEM-COUNT.
006030           MOVE WS-RA-ACCEPT-AMOUNT (WS-REST-IDX) TO RPT-R-AMOUNT.
006040           MOVE WS-REST-CURR-LOAD     (WS-REST-IDX) TO RPT-R-LOAD.
006050           MOVE WS-REST-MAX-CAPACITY  (WS-REST-IDX) TO RPT-R-CAPACITY.
006060           WRITE RPT-PRINT-LINE FROM RPT-REST-DETAIL AFTER 1.
006070       881-EXIT.
006080           EXIT.
006090      *
006100       890-WRITE-FINAL-TOTALS.
006110           WRITE RPT-PRINT-LINE FROM RPT-SPACES      AFTER 1.
006120           WRITE RPT-PRINT-LINE FROM RPT-TOTALS-HDR  AFTER 1.
006130           MOVE WS-REQS-READ       TO RPT-T1-REQS-READ.
006140           MOVE WS-ORDERS-ACCEPTED TO RPT-T1-ACCEPTED.
006150           MOVE WS-ORDERS-REJECTED TO RPT-T1-REJECTED.
006160           WRITE RPT-PRINT-LINE FROM RPT-TOTALS-DETAIL1 AFTER 1.
006170           MOVE WS-GRAND-TOTAL-AMT TO RPT-T2-GRAND-TOTAL.
006180           WRITE RPT-PRINT-LINE FROM RPT-TOTALS-DETAIL2 AFTER 1.
006190      *
006200       900-OPEN-MASTER-FILES.
006210           OPEN INPUT RESTFILE.
006220           IF WS-RESTFILE-STATUS NOT = '00'
006230               DISPLAY 'ERROR OPENING RESTFILE - STATUS ' WS-RESTFILE-STATUS
006240               MOVE 16 TO RETURN-CODE
006250               STOP RUN.
006260           OPEN INPUT MENUFILE.
006270           IF WS-MENUFILE-STATUS NOT = '00'
006280               DISPLAY 'ERROR OPENING MENUFILE - STATUS ' WS-MENUFILE-STATUS
006290               MOVE 16 TO RETURN-CODE
006300               STOP RUN.
006310      *
006320       905-LOAD-RESTAURANTS.
006330           MOVE ZERO TO WS-REST-COUNT.
006340           PERFORM 906-READ-REST-RECORD
006350               UNTIL WS-RESTFILE-STATUS = '10'.
006360           CLOSE RESTFILE.
006370      *
006380       906-READ-REST-RECORD.
006390           READ RESTFILE
006400               AT END MOVE '10' TO WS-RESTFILE-STATUS.
006410           IF WS-RESTFILE-STATUS = '00'
006420               ADD 1 TO WS-REST-COUNT
006430               SET WS-REST-IDX TO WS-REST-COUNT
006440               MOVE RF-REST-ID          TO WS-REST-ID         (WS-REST-IDX)
006450               MOVE RF-REST-NAME        TO WS-REST-NAME       (WS-REST-IDX)
006460               MOVE RF-REST-CUISINE     TO WS-REST-CUISINE    (WS-REST-IDX)
006470               MOVE RF-REST-RATING      TO WS-REST-RATING     (WS-REST-IDX)
006480               MOVE RF-REST-OPEN-FLAG   TO WS-REST-OPEN-FLAG  (WS-REST-IDX)
006490               MOVE RF-REST-MAX-CAPACITY TO WS-REST-MAX-CAPACITY (WS-REST-IDX)
006500               MOVE RF-REST-CURR-LOAD   TO WS-REST-CURR-LOAD  (WS-REST-IDX)
006510               MOVE RF-REST-CITY        TO WS-REST-CITY       (WS-REST-IDX)
006520               MOVE ZERO TO WS-RA-ACCEPT-COUNT  (WS-REST-IDX)
006530               MOVE ZERO TO WS-RA-ACCEPT-AMOUNT (WS-REST-IDX).
006540      *
006550       910-LOAD-MENU-ITEMS.
006560           MOVE ZERO TO WS-MENU-COUNT.
006570           PERFORM 911-READ-MENU-RECORD
006580               UNTIL WS-MENUFILE-STATUS = '10'.
006590           CLOSE MENUFILE.
006600      *
006610       911-READ-MENU-RECORD.
006620           READ MENUFILE
006630               AT END MOVE '10' TO WS-MENUFILE-STATUS.
006640           IF WS-MENUFILE-STATUS = '00'
006650               ADD 1 TO WS-MENU-COUNT
006660               SET WS-MENU-IDX TO WS-MENU-COUNT
006670               MOVE MF-MENU-ITEM-ID TO WS-MENU-ITEM-ID (WS-MENU-IDX)
006680               MOVE MF-MENU-REST-ID TO WS-MENU-REST-ID (WS-MENU-IDX)
006690               MOVE MF-MENU-ITEM-NAME TO WS-MENU-ITEM-NAME (WS-MENU-IDX)
006700               MOVE MF-MENU-PRICE   TO WS-MENU-PRICE   (WS-MENU-IDX)
006710               MOVE MF-MENU-AVAIL-FLAG TO WS-MENU-AVAIL-FLAG (WS-MENU-IDX).
006720      *
006730       915-OPEN-DETAIL-FILES.
006740           OPEN INPUT  ORDREQ.
006750           OPEN OUTPUT ORDFILE.
006760           OPEN OUTPUT OITEMFILE.
006770           OPEN OUTPUT RESTOUT.
006780           OPEN OUTPUT RPTFILE.
006790      *
006800       920-WRITE-RESTAURANTS.
006810           MOVE WS-REST-ID          (WS-REST-IDX) TO RO-REST-ID.
006820           MOVE WS-REST-NAME        (WS-REST-IDX) TO RO-REST-NAME.
006830           MOVE WS-REST-CUISINE     (WS-REST-IDX) TO RO-REST-CUISINE.
006840           MOVE WS-REST-RATING      (WS-REST-IDX) TO RO-REST-RATING.
006850           MOVE WS-REST-OPEN-FLAG   (WS-REST-IDX) TO RO-REST-OPEN-FLAG.
006860           MOVE WS-REST-MAX-CAPACITY(WS-REST-IDX) TO RO-REST-MAX-CAPACITY.
006870           MOVE WS-REST-CURR-LOAD   (WS-REST-IDX) TO RO-REST-CURR-LOAD.
006880           MOVE WS-REST-CITY        (WS-REST-IDX) TO RO-REST-CITY.
006890           WRITE RO-RESTAURANT-OUT-RECORD.
006900       920-EXIT.
006910           EXIT.
006920      *
006930       950-CLOSE-ALL-FILES.
006940           CLOSE ORDREQ.
006950           CLOSE ORDFILE.
006960           CLOSE OITEMFILE.
006970           CLOSE RESTOUT.
006980           CLOSE RPTFILE.
006990      *
007000       999-FIND-REST-BY-ID.
007010           MOVE ZERO TO WS-FOUND-TBL-IDX.
007020           PERFORM 999A-SCAN-REST-TABLE THRU 999A-EXIT
007030               VARYING WS-REST-IDX FROM 1 BY 1
007040                   UNTIL WS-REST-IDX > WS-REST-COUNT
007050                      OR WS-FOUND-TBL-IDX NOT = ZERO.
007060      *
007070       999A-SCAN-REST-TABLE.
007080           IF WS-REST-ID (WS-REST-IDX) = WS-SEARCH-REST-ID
007090               SET WS-FOUND-TBL-IDX FROM WS-REST-IDX.
007100       999A-EXIT.
007110           EXIT.
