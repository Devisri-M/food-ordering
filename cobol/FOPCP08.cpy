000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP08                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     RESTOUT record - restaurant master with    *
000160      *                     posted loads, output                       *
000170      *                                                                *
000180      * FUNCTION =                                                     *
000190      *      Same 62-byte shape as RF-RESTAURANT-RECORD (FOPCP03) but  *
000200      *      kept as its own copybook since it is written, not read -  *
000210      *      RF-REST-CURR-LOAD here reflects load AFTER this run's      *
000220      *      acceptances, not the opening balance.                     *
000230      *----------------------------------------------------------------*
000240      *                                                                *
000250      * CHANGE ACTIVITY :                                              *
000260      *                                                                *
000270      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000280      *   D0= FOP-001 870304 RMH   : ORIGINAL BASE COPYBOOK            *
000282      *   M1= FOP-118 960712 TLK   : RO-RESTAURANT-OUT-RECORD CONFIRMED *
000283      *                              AGAINST FOPCP01'S TABLE LAYOUT -    *
000284      *                              RESTOUT NOW WRITTEN EVERY RUN.      *
000285      *   M2= FOP-206 981015 CJP   : Y2K - REVIEWED, NO DATE FIELDS ON   *
000286      *                              RO-RESTAURANT-OUT-RECORD            *
000287      *   M3= FOP-233 030219 CJP   : CONFIRMED RO-REST-CURR-LOAD MATCHES *
000288      *                              WS-REST-CURR-LOAD AFTER THE         *
000289      *                              RESTAURANT CONTROL-BREAK SUMMARY    *
000290      *                              WORK ON FOP010 - NO CHANGE NEEDED.  *
000291      *                                                                *
000300      ******************************************************************
000310       01  RO-RESTAURANT-OUT-RECORD.
000320           05  RO-REST-ID              PIC 9(05).
000330           05  RO-REST-NAME            PIC X(20).
000340           05  RO-REST-CUISINE         PIC X(12).
000350           05  RO-REST-RATING          PIC 9V99.
000360           05  RO-REST-OPEN-FLAG       PIC X(01).
000370           05  RO-REST-MAX-CAPACITY    PIC 9(04).
000380           05  RO-REST-CURR-LOAD       PIC 9(04).
000390           05  RO-REST-CITY            PIC X(12).
000400           05  FILLER                  PIC X(01).
