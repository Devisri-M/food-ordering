000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP04                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     MENUFILE record - menu item master, input  *
000160      *                                                                *
000170      * FUNCTION =                                                     *
000180      *      50-byte fixed record.  One row per menu item.  Loaded     *
000190      *      whole into WS-MENU-TABLE (FOPCP02) at start of run.        *
000200      *----------------------------------------------------------------*
000210      *                                                                *
000220      * CHANGE ACTIVITY :                                              *
000230      *                                                                *
000240      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000250      *   D0= FOP-001 870304 RMH   : ORIGINAL BASE COPYBOOK            *
000251      *   M1= FOP-206 981015 CJP   : Y2K - REVIEWED, NO DATE FIELDS ON  *
000252      *                              MF-MENU-ITEM-RECORD                *
000253      *   M2= FOP-219 020704 CJP   : REVIEWED AGAINST THE WS-MENU-MAX   *
000254      *                              RAISE TO 500 IN FOPCP02 - THIS IS  *
000255      *                              THE FILE-SIDE LAYOUT AND IS        *
000256      *                              UNAFFECTED BY AN IN-STORAGE LIMIT. *
000260      *                                                                *
000270      ******************************************************************
000280       01  MF-MENU-ITEM-RECORD.
000290           05  MF-MENU-ITEM-ID         PIC 9(05).
000300           05  MF-MENU-REST-ID         PIC 9(05).
000310           05  MF-MENU-ITEM-NAME       PIC X(20).
000320           05  MF-MENU-PRICE           PIC 9(05)V99.
000330           05  MF-MENU-AVAIL-FLAG      PIC X(01).
000340           05  FILLER                  PIC X(12).
