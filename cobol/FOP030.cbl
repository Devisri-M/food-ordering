000100      ******************************************************************
000110      *                                                                *
000120      *  MODULE NAME = FOP030                                         *
000130      *                                                                *
000140      *  DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -   *
000150      *                     Restaurant Capacity Management subroutine  *
000160      *                                                                *
000170      *  QUIK-SERV DISPATCH SYSTEMS GROUP                               *
000180      *  BATCH APPLICATIONS - ORDER FULFILLMENT                         *
000190      *                                                                *
000200      *  STATUS = PRODUCTION                                           *
000210      *                                                                *
000220      *  FUNCTION =                                                    *
000230      *  All reads and updates of WS-REST-CURR-LOAD go through this    *
000240      *  one module so FOP010 never pokes the table directly.  Three   *
000250      *  functions, selected by WS-CAP-FUNCTION on entry -             *
000260      *     CHECK - read-only, tells the caller whether posting        *
000270      *             WS-CAP-ITEM-COUNT more items would push the        *
000280      *             restaurant's load past its capacity                *
000290      *     POST  - adds WS-CAP-ITEM-COUNT to the restaurant's load    *
000300      *     DECR  - backs WS-CAP-ITEM-COUNT out of the load, floored   *
000310      *             at zero, for the cancel/void path                  *
000320      *  FOP010's per-line flow only ever drives CHECK then POST - the *
000330      *  DECR entry point exists for the cancellation feed documented  *
000340      *  in the FOP-REQ-41 change request, which was never scheduled   *
000350      *  for a 1987 release; left in for when that feed is built.      *
000360      *                                                                *
000370      *  ENTRY POINT = FOP030                                          *
000380      *                                                                *
000390      *------------------------------------------------------------   *
000400      *                                                                *
000410      *  CHANGE ACTIVITY :                                             *
000420      *                                                                *
000430      *  PN= TICKET  DATE   PGMR  : REMARKS                            *
000440      *  D0= FOP-003 870318 RMH   : ORIGINAL BASE PROGRAM - CHECK AND  *
000450      *                             POST FUNCTIONS ONLY                *
000460      *  M1= FOP-064 910107 LDW   : ADDED DECR FUNCTION PER FOP-REQ-41 *
000470      *                             (CANCEL FEED NOT YET BUILT)        *
000480      *  M2= FOP-206 981015 CJP   : Y2K HOUSEKEEPING - NO DATE FIELDS  *
000490      *                             IN THIS MODULE, REVIEWED ONLY      *
000492      *  M3= FOP-219 020704 CJP   : REVIEWED AGAINST THE FOPCP02 MENU   *
000493      *                             TABLE RAISE TO 500 ROWS - NOTHING   *
000494      *                             TO CHANGE HERE, THIS MODULE ONLY    *
000495      *                             SEES WS-REST-TABLE.                 *
000496      *  M4= FOP-237 030421 DAS   : ADDED WS-STATUS-OK / WS-STATUS-CAP- *
000497      *                             EXCEEDED CONSTANTS - DROPPED THE    *
000498      *                             LITERALS THAT WERE HARD-CODED INTO  *
000499      *                             EVERY MOVE TO CAP-STATUS.           *
000500      *                                                                *
000510      ******************************************************************
000520       IDENTIFICATION DIVISION.
000530       PROGRAM-ID. FOP030.
000540       AUTHOR. R M HALVORSEN.
000550       INSTALLATION. QUIK-SERV DISPATCH SYSTEMS GROUP.
000560       DATE-WRITTEN. 03/18/87.
000570       DATE-COMPILED.
000580       SECURITY. QUIK-SERV INTERNAL USE ONLY.
000590      *
000600       ENVIRONMENT DIVISION.
000610       CONFIGURATION SECTION.
000620       SPECIAL-NAMES.
000630           C01 IS TOP-OF-FORM.
000640      *
000650       DATA DIVISION.
000660       WORKING-STORAGE SECTION.
000670           COPY FOPCP11.
000680      *
000690       01  WS-CAP-WORK.
000700           05  WS-FOUND-IDX            PIC 9(03)    COMP VALUE ZERO.
000710           05  WS-PROJECTED-LOAD       PIC 9(05)    VALUE ZERO.
000720           05  WS-PROJECTED-LOAD-ALT REDEFINES WS-PROJECTED-LOAD
000730                                       PIC X(05).
000740           05  WS-CAP-ITEM-COUNT-ECHO  PIC 9(04)    VALUE ZERO.
000750           05  WS-CAP-ITEM-COUNT-ALT REDEFINES WS-CAP-ITEM-COUNT-ECHO
000760                                       PIC X(04).
000770           05  FILLER                  PIC X(01).
000771      *
000772       77  WS-STATUS-CAP-EXCEEDED      PIC X(18)
000773               VALUE 'CAPACITY EXCEEDED'.
000774       77  WS-STATUS-OK                PIC X(18)    VALUE 'OK'.
000780      *
000790       LINKAGE SECTION.
000800       01  WS-REST-TABLE.
000810           05  WS-REST-ENTRY OCCURS 100 TIMES
000820                   INDEXED BY WS-REST-IDX.
000830               10  WS-REST-ID          PIC 9(05).
000840               10  WS-REST-NAME        PIC X(20).
000850               10  WS-REST-CUISINE     PIC X(12).
000860               10  WS-REST-RATING      PIC 9V99.
000870               10  WS-REST-RATING-ALT REDEFINES WS-REST-RATING
000880                                       PIC XXX.
000890               10  WS-REST-OPEN-FLAG   PIC X(01).
000900                   88  WS-REST-IS-OPEN         VALUE 'Y'.
000910                   88  WS-REST-IS-CLOSED       VALUE 'N'.
000920               10  WS-REST-MAX-CAPACITY  PIC 9(04).
000930               10  WS-REST-CURR-LOAD     PIC 9(04).
000940               10  WS-REST-CITY          PIC X(12).
000950               10  FILLER                PIC X(01).
000960       01  WS-REST-COUNT               PIC 9(03)    COMP.
000970       01  WS-CAP-FUNCTION             PIC X(06).
000980           88  WS-CAP-FN-CHECK                 VALUE 'CHECK '.
000990           88  WS-CAP-FN-POST                  VALUE 'POST  '.
001000           88  WS-CAP-FN-DECR                  VALUE 'DECR  '.
001010       01  WS-CAP-REST-ID              PIC 9(05).
001020       01  WS-CAP-ITEM-COUNT           PIC 9(04).
001030       01  WS-CAP-STATUS               PIC X(18).
001040      *
001050       PROCEDURE DIVISION USING WS-REST-TABLE, WS-REST-COUNT,
001060           WS-CAP-FUNCTION, WS-CAP-REST-ID, WS-CAP-ITEM-COUNT,
001070           WS-CAP-STATUS.
001080      *****************************************************************
001090       000-MAIN.
001100           MOVE 'FOP030' TO WS-PGM-ID.
001110           MOVE SPACES TO WS-CAP-STATUS.
001120           MOVE WS-CAP-ITEM-COUNT TO WS-CAP-ITEM-COUNT-ECHO.
001130           PERFORM 100-FIND-REST-INDEX.
001140           IF WS-FOUND-IDX = ZERO
001150               MOVE WS-STATUS-CAP-EXCEEDED TO WS-CAP-STATUS
001160               GO TO 000-EXIT.
001170           IF WS-CAP-FN-CHECK
001180               PERFORM 200-CHECK-CAPACITY
001190           ELSE
001200           IF WS-CAP-FN-POST
001210               PERFORM 300-POST-LOAD
001220           ELSE
001230           IF WS-CAP-FN-DECR
001240               PERFORM 400-DECR-LOAD
001250           ELSE
001260               MOVE WS-STATUS-CAP-EXCEEDED TO WS-CAP-STATUS.
001270       000-EXIT.
001280           GOBACK.
001290      *
001300       100-FIND-REST-INDEX.
001310           MOVE ZERO TO WS-FOUND-IDX.
001320           PERFORM 101-SCAN-FOR-MATCH THRU 101-EXIT
001330               VARYING WS-REST-IDX FROM 1 BY 1
001340                   UNTIL WS-REST-IDX > WS-REST-COUNT
001350                      OR WS-FOUND-IDX NOT = ZERO.
001360      *
001370       101-SCAN-FOR-MATCH.
001380           IF WS-REST-ID (WS-REST-IDX) = WS-CAP-REST-ID
001390               SET WS-FOUND-IDX FROM WS-REST-IDX.
001400       101-EXIT.
001410           EXIT.
001420      *
001430       200-CHECK-CAPACITY.
001440           COMPUTE WS-PROJECTED-LOAD =
001450               WS-REST-CURR-LOAD (WS-FOUND-IDX) + WS-CAP-ITEM-COUNT.
001460           IF WS-PROJECTED-LOAD > WS-REST-MAX-CAPACITY (WS-FOUND-IDX)
001470               MOVE WS-STATUS-CAP-EXCEEDED TO WS-CAP-STATUS
001480           ELSE
001490               MOVE WS-STATUS-OK TO WS-CAP-STATUS.
001500      *
001510       300-POST-LOAD.
001520           ADD WS-CAP-ITEM-COUNT TO WS-REST-CURR-LOAD (WS-FOUND-IDX).
001530           MOVE WS-STATUS-OK TO WS-CAP-STATUS.
001540      *
001550       400-DECR-LOAD.
001560           IF WS-REST-CURR-LOAD (WS-FOUND-IDX) >= WS-CAP-ITEM-COUNT
001570               SUBTRACT WS-CAP-ITEM-COUNT
001580                   FROM WS-REST-CURR-LOAD (WS-FOUND-IDX)
001590           ELSE
001600               MOVE ZERO TO WS-REST-CURR-LOAD (WS-FOUND-IDX).
001610           MOVE WS-STATUS-OK TO WS-CAP-STATUS.
