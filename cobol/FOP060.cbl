000100      ******************************************************************
000110      *                                                                *
000120      *  MODULE NAME = FOP060                                         *
000130      *                                                                *
000140      *  DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -   *
000150      *                     Menu Maintenance Ownership Check subroutine*
000160      *                                                                *
000170      *  QUIK-SERV DISPATCH SYSTEMS GROUP                               *
000180      *  BATCH APPLICATIONS - ORDER FULFILLMENT                         *
000190      *                                                                *
000200      *  STATUS = PRODUCTION - ON CALL                                 *
000210      *                                                                *
000220      *  FUNCTION =                                                    *
000230      *  Guards the two menu maintenance actions a restaurant owner    *
000240      *  can key against the portal - UPDATE and DELETE of one menu    *
000250      *  item.  Given the menu item id and the restaurant id the       *
000260      *  transaction claims to own, this module confirms the item      *
000270      *  exists and that the claimed restaurant id is in fact the      *
000280      *  one on file for that item before letting FOP010's on-line     *
000290      *  counterpart touch WS-MENU-TABLE.  Catches the case of an      *
000300      *  owner keying someone else's item id by hand.                  *
000310      *                                                                *
000320      *  This module is CALLed from the on-line menu maintenance       *
000330      *  transaction, which is a CICS program outside this batch       *
000340      *  suite (see the FOP-151 feasibility writeup).  No batch job    *
000350      *  in this run book drives it; it ships here so the logic is     *
000360      *  in one place for both sides to CALL when that work is         *
000370      *  scheduled.                                                    *
000380      *                                                                *
000390      *  ENTRY POINT = FOP060                                          *
000400      *                                                                *
000410      *------------------------------------------------------------   *
000420      *                                                                *
000430      *  CHANGE ACTIVITY :                                             *
000440      *                                                                *
000450      *  PN= TICKET  DATE   PGMR  : REMARKS                            *
000460      *  D0= FOP-151 940822 TLK   : ORIGINAL BASE PROGRAM, WRITTEN     *
000470      *                             AHEAD OF THE ON-LINE MAINT PANEL   *
000480      *  M1= FOP-206 981015 CJP   : Y2K HOUSEKEEPING - NO DATE FIELDS  *
000490      *                             IN THIS MODULE, REVIEWED ONLY      *
000492      *  M2= FOP-219 020704 CJP   : REVIEWED AGAINST THE FOPCP02 RAISE *
000493      *                             TO 500 ROWS - WS-MENU-TABLE HERE IS *
000494      *                             PASSED IN ON LINKAGE AND ALREADY    *
000495      *                             SIZED OFF THE CALLER'S OCCURS.      *
000496      *  M3= FOP-246 031114 DAS   : ADDED WS-STATUS-MISMATCH / WS-      *
000497      *                             STATUS-OK CONSTANTS - DROPPED THE   *
000498      *                             LITERALS THAT WERE HARD-CODED INTO  *
000499      *                             EVERY MOVE TO MAINT-STATUS.         *
000502      *                                                                *
000510      ******************************************************************
000520       IDENTIFICATION DIVISION.
000530       PROGRAM-ID. FOP060.
000540       AUTHOR. T L KOWALCZYK.
000550       INSTALLATION. QUIK-SERV DISPATCH SYSTEMS GROUP.
000560       DATE-WRITTEN. 08/22/94.
000570       DATE-COMPILED.
000580       SECURITY. QUIK-SERV INTERNAL USE ONLY.
000590      *
000600       ENVIRONMENT DIVISION.
000610       CONFIGURATION SECTION.
000620       SPECIAL-NAMES.
000630           C01 IS TOP-OF-FORM.
000640      *
000650       DATA DIVISION.
000660       WORKING-STORAGE SECTION.
000670           COPY FOPCP11.
000680      *
000690       01  WS-MAINT-WORK.
000700           05  WS-FOUND-ITEM-IDX       PIC 9(03)    COMP VALUE ZERO.
000710           05  WS-ITEM-ID-ECHO         PIC 9(05)    VALUE ZERO.
000720           05  WS-ITEM-ID-ECHO-ALT REDEFINES WS-ITEM-ID-ECHO
000730                                       PIC X(05).
000740           05  WS-ACTION-ECHO          PIC X(06)    VALUE SPACES.
000750           05  WS-ACTION-ECHO-ALT REDEFINES WS-ACTION-ECHO
000760                                       PIC X(06).
000770           05  FILLER                  PIC X(01).
000771      *
000772       77  WS-STATUS-MISMATCH          PIC X(23)
000773               VALUE 'RESTAURANT ID MISMATCH'.
000774       77  WS-STATUS-OK                PIC X(23)    VALUE 'OK'.
000780      *
000790       LINKAGE SECTION.
000800       01  WS-MENU-TABLE.
000810           05  WS-MENU-ENTRY OCCURS 500 TIMES
000820                   INDEXED BY WS-MENU-IDX.
000830               10  WS-MENU-ITEM-ID     PIC 9(05).
000840               10  WS-MENU-REST-ID     PIC 9(05).
000850               10  WS-MENU-ITEM-NAME   PIC X(20).
000860               10  WS-MENU-ITEM-NAME-UC REDEFINES WS-MENU-ITEM-NAME
000870                                       PIC X(20).
000880               10  WS-MENU-PRICE       PIC 9(05)V99.
000890               10  WS-MENU-PRICE-ALT REDEFINES WS-MENU-PRICE
000900                                       PIC X(07).
000910               10  WS-MENU-AVAIL-FLAG  PIC X(01).
000920                   88  WS-MENU-IS-AVAIL        VALUE 'Y'.
000930                   88  WS-MENU-NOT-AVAIL       VALUE 'N'.
000940               10  FILLER              PIC X(02).
000950       01  WS-MENU-COUNT               PIC 9(03)    COMP.
000960       01  MAINT-ACTION             PIC X(06).
000970           88  MAINT-IS-UPDATE              VALUE 'UPDATE'.
000980           88  MAINT-IS-DELETE              VALUE 'DELETE'.
000990       01  MAINT-ITEM-ID            PIC 9(05).
001000       01  MAINT-REST-ID            PIC 9(05).
001010       01  MAINT-STATUS             PIC X(23).
001020      *
001030       PROCEDURE DIVISION USING WS-MENU-TABLE, WS-MENU-COUNT,
001040           MAINT-ACTION, MAINT-ITEM-ID, MAINT-REST-ID,
001050           MAINT-STATUS.
001060      *****************************************************************
001070       000-MAIN.
001080           MOVE 'FOP060' TO WS-PGM-ID.
001090           MOVE SPACES TO MAINT-STATUS.
001100           MOVE MAINT-ITEM-ID TO WS-ITEM-ID-ECHO.
001110           MOVE MAINT-ACTION  TO WS-ACTION-ECHO.
001120           IF NOT MAINT-IS-UPDATE
001130               IF NOT MAINT-IS-DELETE
001140                   MOVE WS-STATUS-MISMATCH TO MAINT-STATUS
001150                   GO TO 000-EXIT.
001160           PERFORM 100-FIND-MENU-ITEM.
001170           IF WS-FOUND-ITEM-IDX = ZERO
001180               MOVE WS-STATUS-MISMATCH TO MAINT-STATUS
001190               GO TO 000-EXIT.
001200           IF WS-MENU-REST-ID (WS-FOUND-ITEM-IDX) NOT = MAINT-REST-ID
001210               MOVE WS-STATUS-MISMATCH TO MAINT-STATUS
001220           ELSE
001230               MOVE WS-STATUS-OK TO MAINT-STATUS.
001240       000-EXIT.
001250           GOBACK.
001260      *
001270       100-FIND-MENU-ITEM.
001280           MOVE ZERO TO WS-FOUND-ITEM-IDX.
001290           PERFORM 101-SCAN-FOR-MATCH THRU 101-EXIT
001300               VARYING WS-MENU-IDX FROM 1 BY 1
001310                   UNTIL WS-MENU-IDX > WS-MENU-COUNT
001320                      OR WS-FOUND-ITEM-IDX NOT = ZERO.
001330      *
001340       101-SCAN-FOR-MATCH.
001350           IF WS-MENU-ITEM-ID (WS-MENU-IDX) = MAINT-ITEM-ID
001360               SET WS-FOUND-ITEM-IDX FROM WS-MENU-IDX.
001370       101-EXIT.
001380           EXIT.
