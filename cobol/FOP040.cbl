000100      ******************************************************************
000110      *                                                                *
000120      *  MODULE NAME = FOP040                                         *
000130      *                                                                *
000140      *  DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -   *
000150      *                     Customer Cart Aggregation Run              *
000160      *                                                                *
000170      *  QUIK-SERV DISPATCH SYSTEMS GROUP                               *
000180      *  BATCH APPLICATIONS - ORDER FULFILLMENT                         *
000190      *                                                                *
000200      *  STATUS = PRODUCTION                                           *
000210      *                                                                *
000220      *  FUNCTION =                                                    *
000230      *  Reads the cart transaction feed (CARTTX) and replays each     *
000240      *  ADD/INC/DEC/DEL/CLR action against an in-memory cart table     *
000250      *  keyed by menu item id + restaurant id.  A duplicate ADD for    *
000260      *  a key already in the cart merges by summing quantity; DEC at   *
000270      *  quantity 1 drops the line; CLR empties the table outright.     *
000280      *  At end of file the cart is listed to SYSOUT with extended      *
000290      *  prices and a cart total, followed by transaction counts.       *
000300      *  This run carries no output file of its own - CARTTX is        *
000310      *  normally a same-day snapshot re-keyed from the terminal        *
000320      *  system and the listing is for the overnight audit trail only. *
000330      *                                                                *
000340      *  ENTRY POINT = FOP040                                          *
000350      *                                                                *
000360      *------------------------------------------------------------   *
000370      *                                                                *
000380      *  CHANGE ACTIVITY :                                             *
000390      *                                                                *
000400      *  PN= TICKET  DATE   PGMR  : REMARKS                            *
000410      *  D0= FOP-004 870401 RMH   : ORIGINAL BASE PROGRAM              *
000420      *  M1= FOP-071 910312 LDW   : DEL ON A MISSING KEY NOW COUNTED   *
000430      *                             AS A REJECTED TRANSACTION          *
000440      *  M2= FOP-206 981015 CJP   : Y2K - NO DATE FIELDS HERE, PASSED  *
000450      *                             OVER PENDING REVIEW                *
000452      *  M3= FOP-224 020815 CJP   : 451-SHIFT-CART-ENTRY WAS SHIFTING   *
000453      *                             ONE ROW PAST WS-CART-COUNT ON A     *
000454      *                             FULL TABLE, RUNNING INTO THE TABLE'S *
000455      *                             FILLER - LOOP NOW STOPS AT COUNT-1. *
000456      *  M4= FOP-239 030612 DAS   : 210-VALIDATE-ADD NOW REJECTS A ZERO *
000457      *                             QUANTITY OR BLANK ITEM NAME ON ADD -*
000458      *                             A BLANK TERMINAL SCREEN WAS CREATING*
000459      *                             A PHANTOM CART LINE.                *
000460      *                                                                *
000470      ******************************************************************
000480       IDENTIFICATION DIVISION.
000490       PROGRAM-ID. FOP040.
000500       AUTHOR. R M HALVORSEN.
000510       INSTALLATION. QUIK-SERV DISPATCH SYSTEMS GROUP.
000520       DATE-WRITTEN. 04/01/87.
000530       DATE-COMPILED.
000540       SECURITY. QUIK-SERV INTERNAL USE ONLY.
000550      *
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SPECIAL-NAMES.
000590           C01 IS TOP-OF-FORM.
000600      *
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT CARTTX     ASSIGN TO CARTTX
000640               ORGANIZATION IS LINE SEQUENTIAL
000650               FILE STATUS  IS WS-CARTTX-STATUS.
000660      *
000670       DATA DIVISION.
000680       FILE SECTION.
000690      *
000700       FD  CARTTX
000710           LABEL RECORDS ARE STANDARD
000720           RECORDING MODE IS F.
000730           COPY FOPCP09.
000740      *
000750       WORKING-STORAGE SECTION.
000760           COPY FOPCP11.
000770           COPY FOPCP10.
000780      *
000790       01  WS-FILE-STATUS-GROUP.
000800           05  WS-CARTTX-STATUS        PIC XX      VALUE SPACES.
000810           05  FILLER                  PIC X(08)    VALUE SPACES.
000820      *
000830       01  WS-SWITCHES.
000840           05  WS-CARTTX-EOF-SW        PIC X       VALUE 'N'.
000850               88  WS-CARTTX-EOF               VALUE 'Y'.
000860           05  WS-ADD-VALID-SW         PIC X       VALUE 'Y'.
000870               88  WS-ADD-IS-VALID              VALUE 'Y'.
000880           05  FILLER                  PIC X(04)    VALUE SPACES.
000890      *
000900       01  WS-TRANS-WORK.
000910           05  WS-TX-ACTION            PIC X(03)    VALUE SPACES.
000920               88  WS-TX-IS-ADD                VALUE 'ADD'.
000930               88  WS-TX-IS-INC                VALUE 'INC'.
000940               88  WS-TX-IS-DEC                VALUE 'DEC'.
000950               88  WS-TX-IS-DEL                VALUE 'DEL'.
000960               88  WS-TX-IS-CLR                VALUE 'CLR'.
000970           05  WS-TX-MENU-ITEM-ID      PIC 9(05)    VALUE ZERO.
000980           05  WS-TX-REST-ID           PIC 9(05)    VALUE ZERO.
000990           05  WS-TX-ITEM-NAME         PIC X(20)   VALUE SPACES.
001000           05  WS-TX-UNIT-PRICE        PIC 9(05)V99 VALUE ZERO.
001010           05  WS-TX-UNIT-PRICE-ALT REDEFINES WS-TX-UNIT-PRICE
001020                                       PIC X(07).
001030           05  WS-TX-QUANTITY          PIC 9(03)    VALUE ZERO.
001040           05  WS-TX-QUANTITY-ALT REDEFINES WS-TX-QUANTITY
001050                                       PIC XXX.
001060           05  FILLER                  PIC X(01).
001070      *
001080       01  WS-COUNTERS.
001090           05  WS-TX-READ              PIC 9(07)    COMP VALUE ZERO.
001100           05  WS-TX-REJECTED          PIC 9(07)    COMP VALUE ZERO.
001110           05  WS-FOUND-CART-IDX       PIC 9(03)    COMP VALUE ZERO.
001120           05  WS-CART-TOTAL           PIC 9(09)V99 VALUE ZERO.
001130           05  FILLER                  PIC X(01).
001140      *
001150       01  WS-EDIT-FIELDS.
001160           05  WS-PRICE-EDIT           PIC ZZ,ZZ9.99.
001170           05  WS-TOTAL-EDIT           PIC ZZZ,ZZZ,ZZ9.99.
001180           05  FILLER                  PIC X(01).
001190      *
001200       PROCEDURE DIVISION.
001210      *****************************************************************
001220       000-MAIN.
001230           MOVE 'FOP040' TO WS-PGM-ID.
001240           DISPLAY 'FOP040 - CART AGGREGATION RUN STARTING'.
001250           OPEN INPUT CARTTX.
001260           IF WS-CARTTX-STATUS NOT = '00'
001270               DISPLAY 'ERROR OPENING CARTTX - STATUS ' WS-CARTTX-STATUS
001280               MOVE 16 TO RETURN-CODE
001290               STOP RUN.
001300           MOVE ZERO TO WS-CART-COUNT.
001310           PERFORM 700-READ-CARTTX.
001320           PERFORM 100-PROCESS-TRANSACTION THRU 100-EXIT
001330               UNTIL WS-CARTTX-EOF = 'Y'.
001340           CLOSE CARTTX.
001350           PERFORM 800-DISPLAY-CART.
001360           DISPLAY 'FOP040 - RUN COMPLETE'.
001370           GOBACK.
001380      *
001390       100-PROCESS-TRANSACTION.
001400           ADD 1 TO WS-TX-READ.
001410           IF WS-TX-IS-ADD
001420               PERFORM 200-DO-ADD
001430           ELSE
001440           IF WS-TX-IS-INC
001450               PERFORM 300-DO-INC
001460           ELSE
001470           IF WS-TX-IS-DEC
001480               PERFORM 400-DO-DEC
001490           ELSE
001500           IF WS-TX-IS-DEL
001510               PERFORM 500-DO-DEL
001520           ELSE
001530           IF WS-TX-IS-CLR
001540               PERFORM 600-DO-CLR
001550           ELSE
001560               DISPLAY 'FOP040 - UNKNOWN CART ACTION ' WS-TX-ACTION
001570               ADD 1 TO WS-TX-REJECTED.
001580           PERFORM 700-READ-CARTTX.
001590       100-EXIT.
001600           EXIT.
001610      *
001620       200-DO-ADD.
001630           PERFORM 210-VALIDATE-ADD.
001640           IF WS-ADD-IS-VALID
001650               NEXT SENTENCE
001660           ELSE
001670               ADD 1 TO WS-TX-REJECTED
001680               GO TO 200-EXIT.
001690           PERFORM 220-FIND-CART-LINE.
001700           IF WS-FOUND-CART-IDX NOT = ZERO
001710               ADD WS-TX-QUANTITY TO WS-CART-QUANTITY (WS-FOUND-CART-IDX)
001720           ELSE
001730               PERFORM 230-APPEND-CART-LINE.
001740       200-EXIT.
001750           EXIT.
001760      *
001770       210-VALIDATE-ADD.
001780           MOVE 'Y' TO WS-ADD-VALID-SW.
001790           IF WS-TX-QUANTITY < 1
001800               MOVE 'N' TO WS-ADD-VALID-SW.
001810           IF WS-TX-MENU-ITEM-ID = ZERO
001820               MOVE 'N' TO WS-ADD-VALID-SW.
001830           IF WS-TX-REST-ID = ZERO
001840               MOVE 'N' TO WS-ADD-VALID-SW.
001850           IF WS-TX-ITEM-NAME = SPACES
001860               MOVE 'N' TO WS-ADD-VALID-SW.
001870      *
001880       220-FIND-CART-LINE.
001890           MOVE ZERO TO WS-FOUND-CART-IDX.
001900           PERFORM 221-SCAN-CART THRU 221-EXIT
001910               VARYING WS-CART-IDX FROM 1 BY 1
001920                   UNTIL WS-CART-IDX > WS-CART-COUNT
001930                      OR WS-FOUND-CART-IDX NOT = ZERO.
001940      *
001950       221-SCAN-CART.
001960           IF WS-CART-MENU-ITEM-ID (WS-CART-IDX) = WS-TX-MENU-ITEM-ID
001970              AND WS-CART-REST-ID (WS-CART-IDX) = WS-TX-REST-ID
001980               SET WS-FOUND-CART-IDX FROM WS-CART-IDX.
001990       221-EXIT.
002000           EXIT.
002010      *
002020       230-APPEND-CART-LINE.
002030           ADD 1 TO WS-CART-COUNT.
002040           SET WS-CART-IDX TO WS-CART-COUNT.
002050           MOVE WS-TX-MENU-ITEM-ID TO WS-CART-MENU-ITEM-ID (WS-CART-IDX).
002060           MOVE WS-TX-REST-ID      TO WS-CART-REST-ID      (WS-CART-IDX).
002070           MOVE WS-TX-ITEM-NAME    TO WS-CART-ITEM-NAME    (WS-CART-IDX).
002080           MOVE WS-TX-UNIT-PRICE   TO WS-CART-UNIT-PRICE   (WS-CART-IDX).
002090           MOVE WS-TX-QUANTITY     TO WS-CART-QUANTITY     (WS-CART-IDX).
002100      *
002110       300-DO-INC.
002120           PERFORM 220-FIND-CART-LINE.
002130           IF WS-FOUND-CART-IDX NOT = ZERO
002140               ADD 1 TO WS-CART-QUANTITY (WS-FOUND-CART-IDX).
002150      *
002160       400-DO-DEC.
002170           PERFORM 220-FIND-CART-LINE.
002180           IF WS-FOUND-CART-IDX = ZERO
002190               GO TO 400-EXIT.
002200           IF WS-CART-QUANTITY (WS-FOUND-CART-IDX) > 1
002210               SUBTRACT 1 FROM WS-CART-QUANTITY (WS-FOUND-CART-IDX)
002220           ELSE
002230               PERFORM 450-REMOVE-CART-LINE.
002240       400-EXIT.
002250           EXIT.
002260      *
002270       450-REMOVE-CART-LINE.
002280           PERFORM 451-SHIFT-CART-ENTRY THRU 451-EXIT
002290               VARYING WS-CART-IDX FROM WS-FOUND-CART-IDX BY 1
002300                   UNTIL WS-CART-IDX >= WS-CART-COUNT.
002310           SUBTRACT 1 FROM WS-CART-COUNT.
002320      *
002330       451-SHIFT-CART-ENTRY.
002340           MOVE WS-CART-ENTRY (WS-CART-IDX + 1) TO WS-CART-ENTRY (WS-CART-IDX).
002350       451-EXIT.
002360           EXIT.
002370      *
002380       500-DO-DEL.
002390           PERFORM 220-FIND-CART-LINE.
002400           IF WS-FOUND-CART-IDX = ZERO
002410               DISPLAY 'FOP040 - DEL ERROR, ITEM NOT IN CART'
002420               ADD 1 TO WS-TX-REJECTED
002430           ELSE
002440               PERFORM 450-REMOVE-CART-LINE.
002450      *
002460       600-DO-CLR.
002470           MOVE ZERO TO WS-CART-COUNT.
002480      *
002490       700-READ-CARTTX.
002500           READ CARTTX
002510               AT END MOVE 'Y' TO WS-CARTTX-EOF-SW.
002520           IF WS-CARTTX-STATUS = '00'
002530               MOVE CX-ACTION        TO WS-TX-ACTION
002540               MOVE CX-MENU-ITEM-ID  TO WS-TX-MENU-ITEM-ID
002550               MOVE CX-REST-ID       TO WS-TX-REST-ID
002560               MOVE CX-ITEM-NAME     TO WS-TX-ITEM-NAME
002570               MOVE CX-UNIT-PRICE    TO WS-TX-UNIT-PRICE
002580               MOVE CX-QUANTITY      TO WS-TX-QUANTITY
002590           ELSE
002600           IF WS-CARTTX-STATUS = '10'
002610               MOVE 'Y' TO WS-CARTTX-EOF-SW
002620           ELSE
002630               DISPLAY 'CARTTX READ ERROR - STATUS ' WS-CARTTX-STATUS
002640               MOVE 'Y' TO WS-CARTTX-EOF-SW.
002650      *
002660       800-DISPLAY-CART.
002670           DISPLAY ' '.
002680           DISPLAY 'FOP040 - CUSTOMER CART LISTING'.
002690           MOVE ZERO TO WS-CART-TOTAL.
002700           PERFORM 810-DISPLAY-CART-LINE THRU 810-EXIT
002710               VARYING WS-CART-IDX FROM 1 BY 1
002720                   UNTIL WS-CART-IDX > WS-CART-COUNT.
002730           MOVE WS-CART-TOTAL TO WS-TOTAL-EDIT.
002740           DISPLAY 'CART TOTAL ............ ' WS-TOTAL-EDIT.
002750           DISPLAY 'TRANSACTIONS READ ..... ' WS-TX-READ.
002760           DISPLAY 'TRANSACTIONS REJECTED . ' WS-TX-REJECTED.
002770      *
002780       810-DISPLAY-CART-LINE.
002790           COMPUTE WS-CART-EXT-PRICE (WS-CART-IDX) ROUNDED =
002800               WS-CART-UNIT-PRICE (WS-CART-IDX) * WS-CART-QUANTITY (WS-CART-IDX).
002810           ADD WS-CART-EXT-PRICE (WS-CART-IDX) TO WS-CART-TOTAL.
002820           MOVE WS-CART-UNIT-PRICE (WS-CART-IDX) TO WS-PRICE-EDIT.
002830           DISPLAY WS-CART-ITEM-NAME (WS-CART-IDX) ' QTY '
002840                   WS-CART-QUANTITY (WS-CART-IDX) ' @ ' WS-PRICE-EDIT.
002850       810-EXIT.
002860           EXIT.
