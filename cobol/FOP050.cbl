000100      ******************************************************************
000110      *                                                                *
000120      *  MODULE NAME = FOP050                                         *
000130      *                                                                *
000140      *  DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -   *
000150      *                     Restaurant/Menu Search & Sort Run          *
000160      *                                                                *
000170      *  QUIK-SERV DISPATCH SYSTEMS GROUP                               *
000180      *  BATCH APPLICATIONS - ORDER FULFILLMENT                         *
000190      *                                                                *
000200      *  STATUS = PRODUCTION                                           *
000210      *                                                                *
000220      *  FUNCTION =                                                    *
000230      *  Loads the restaurant and menu masters the same way FOP010     *
000240      *  does, then reads one 80-column control card off SRCHCTL       *
000250      *  carrying a search keyword and a sort mode ('PRICE ' or        *
000260      *  anything else for rating).  Every menu item whose name        *
000270      *  contains the keyword (case-insensitive) is located; the       *
000280      *  distinct restaurants serving a match are listed, each with    *
000290      *  only its matching items, ordered by the price of the          *
000300      *  restaurant's first matching item (PRICE) or by restaurant     *
000310      *  rating descending.  Output goes to SYSOUT - this is a lookup  *
000320      *  utility run from the dispatch desk, not a file-producing job. *
000330      *                                                                *
000340      *  ENTRY POINT = FOP050                                          *
000350      *                                                                *
000360      *------------------------------------------------------------   *
000370      *                                                                *
000380      *  CHANGE ACTIVITY :                                             *
000390      *                                                                *
000400      *  PN= TICKET  DATE   PGMR  : REMARKS                            *
000410      *  D0= FOP-005 870415 RMH   : ORIGINAL BASE PROGRAM              *
000420      *  M1= FOP-096 920714 LDW   : SORT MADE STABLE (BUBBLE PASS NOW  *
000430      *                             COMPARES ADJACENT PAIRS ONLY)      *
000440      *  M2= FOP-206 981015 CJP   : Y2K HOUSEKEEPING - NO DATE FIELDS  *
000450      *                             IN THIS MODULE, REVIEWED ONLY      *
000452      *  M3= FOP-219 020704 CJP   : REVIEWED AGAINST THE FOPCP02 RAISE *
000453      *                             TO 500 ROWS - THIS PROGRAM COPIES  *
000454      *                             FOPCP02 DIRECTLY SO THE NEW LIMIT   *
000455      *                             CAME IN AUTOMATICALLY, NO SOURCE    *
000456      *                             CHANGE NEEDED.                      *
000457      *  M4= FOP-234 030528 DAS   : 920-READ-CONTROL-CARD NOW DEFAULTS  *
000458      *                             SORT MODE TO RATING WHEN SRCHCTL    *
000459      *                             IS EMPTY - THE DESK WAS GETTING AN  *
000460      *                             ABEND ON A MISSING CONTROL CARD.    *
000462      *                                                                *
000470      ******************************************************************
000480       IDENTIFICATION DIVISION.
000490       PROGRAM-ID. FOP050.
000500       AUTHOR. R M HALVORSEN.
000510       INSTALLATION. QUIK-SERV DISPATCH SYSTEMS GROUP.
000520       DATE-WRITTEN. 04/15/87.
000530       DATE-COMPILED.
000540       SECURITY. QUIK-SERV INTERNAL USE ONLY.
000550      *
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SPECIAL-NAMES.
000590           C01 IS TOP-OF-FORM.
000600      *
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT RESTFILE   ASSIGN TO RESTFILE
000640               ORGANIZATION IS LINE SEQUENTIAL
000650               FILE STATUS  IS WS-RESTFILE-STATUS.
000660           SELECT MENUFILE   ASSIGN TO MENUFILE
000670               ORGANIZATION IS LINE SEQUENTIAL
000680               FILE STATUS  IS WS-MENUFILE-STATUS.
000690           SELECT SRCHCTL    ASSIGN TO SYSIN
000700               ORGANIZATION IS LINE SEQUENTIAL
000710               FILE STATUS  IS WS-SRCHCTL-STATUS.
000720      *
000730       DATA DIVISION.
000740       FILE SECTION.
000750      *
000760       FD  RESTFILE
000770           LABEL RECORDS ARE STANDARD
000780           RECORDING MODE IS F.
000790           COPY FOPCP03.
000800      *
000810       FD  MENUFILE
000820           LABEL RECORDS ARE STANDARD
000830           RECORDING MODE IS F.
000840           COPY FOPCP04.
000850      *
000860       FD  SRCHCTL
000870           LABEL RECORDS ARE STANDARD
000880           RECORDING MODE IS F.
000890       01  SC-CONTROL-CARD.
000900           05  SC-KEYWORD              PIC X(20).
000910           05  SC-SORT-MODE            PIC X(06).
000920               88  SC-SORT-BY-PRICE            VALUE 'PRICE '.
000930           05  FILLER                  PIC X(54).
000940      *
000950       WORKING-STORAGE SECTION.
000960           COPY FOPCP11.
000970           COPY FOPCP01.
000980           COPY FOPCP02.
000990      *
001000       01  WS-FILE-STATUS-GROUP.
001010           05  WS-RESTFILE-STATUS      PIC XX      VALUE SPACES.
001020           05  WS-MENUFILE-STATUS      PIC XX      VALUE SPACES.
001030           05  WS-SRCHCTL-STATUS       PIC XX      VALUE SPACES.
001040           05  FILLER                  PIC X(06)    VALUE SPACES.
001050      *
001060       01  WS-CASE-FOLD.
001070           05  WS-LOWER-ALPHA          PIC X(26)
001080                   VALUE 'abcdefghijklmnopqrstuvwxyz'.
001090           05  WS-UPPER-ALPHA          PIC X(26)
001100                   VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001101           05  FILLER                  PIC X(01).
001110      *
001120       01  WS-SCAN-WORK.
001130           05  WS-KW-UC                PIC X(20)   VALUE SPACES.
001140           05  WS-KW-LEN               PIC 9(02)    COMP VALUE ZERO.
001150           05  WS-ITEM-NAME-UC         PIC X(20)   VALUE SPACES.
001160           05  WS-ITEM-NAME-LEN        PIC 9(02)    COMP VALUE ZERO.
001170           05  WS-SCAN-POS             PIC 9(02)    COMP VALUE ZERO.
001180           05  WS-MATCH-SW             PIC X       VALUE 'N'.
001190               88  WS-NAME-MATCHES             VALUE 'Y'.
001200           05  WS-CAND-REST-TBL-IDX    PIC 9(03)    COMP VALUE ZERO.
001210           05  FILLER                  PIC X(01).
001220      *
001230       01  WS-SEARCH-RESULTS.
001240           05  WS-SR-COUNT             PIC 9(03)    COMP VALUE ZERO.
001250           05  WS-SR-ENTRY OCCURS 100 TIMES
001260                   INDEXED BY WS-SR-IDX WS-SR-IDX2.
001270               10  WS-SR-REST-TBL-IDX   PIC 9(03)    COMP.
001280               10  WS-SR-FIRST-PRICE    PIC 9(05)V99.
001290           05  FILLER                  PIC X(01).
001300      *
001310       01  WS-SR-TEMP.
001320           05  WS-SR-TEMP-REST-TBL-IDX PIC 9(03)    COMP.
001330           05  WS-SR-TEMP-FIRST-PRICE  PIC 9(05)V99.
001331           05  FILLER                  PIC X(01).
001340      *
001350       77  WS-SWAPPED-SW               PIC X       VALUE 'Y'.
001365           88  WS-DID-SWAP                 VALUE 'Y'.
001366      *
001367       01  WS-SORT-WORK.
001380           05  WS-FOUND-SR-IDX         PIC 9(03)    COMP VALUE ZERO.
001390           05  WS-EDIT-PRICE           PIC ZZ,ZZ9.99.
001400           05  FILLER                  PIC X(01).
001410      *
001420       PROCEDURE DIVISION.
001430      *****************************************************************
001440       000-MAIN.
001450           MOVE 'FOP050' TO WS-PGM-ID.
001460           DISPLAY 'FOP050 - RESTAURANT SEARCH RUN STARTING'.
001470           PERFORM 900-OPEN-FILES.
001480           PERFORM 905-LOAD-RESTAURANTS.
001490           PERFORM 910-LOAD-MENU-ITEMS.
001500           PERFORM 920-READ-CONTROL-CARD.
001510           PERFORM 930-FOLD-KEYWORD.
001520           PERFORM 935-CALC-KEYWORD-LEN.
001530           PERFORM 100-BUILD-RESULT-LIST THRU 100-EXIT
001540               VARYING WS-MENU-IDX FROM 1 BY 1
001550                   UNTIL WS-MENU-IDX > WS-MENU-COUNT.
001560           IF WS-SR-COUNT = ZERO
001570               DISPLAY 'NO RESTAURANTS FOUND OFFERING ITEM'
001580           ELSE
001590               PERFORM 200-SORT-RESULTS
001600               PERFORM 300-PRINT-RESULTS THRU 300-EXIT
001610                   VARYING WS-SR-IDX FROM 1 BY 1
001620                       UNTIL WS-SR-IDX > WS-SR-COUNT.
001630           PERFORM 950-CLOSE-FILES.
001640           DISPLAY 'FOP050 - RUN COMPLETE'.
001650           GOBACK.
001660      *
001670       100-BUILD-RESULT-LIST.
001680           IF WS-KW-LEN = ZERO
001690               GO TO 100-EXIT.
001700           PERFORM 110-FOLD-ITEM-NAME.
001710           PERFORM 120-CALC-ITEM-NAME-LEN.
001720           IF WS-ITEM-NAME-LEN < WS-KW-LEN
001730               GO TO 100-EXIT.
001740           MOVE 'N' TO WS-MATCH-SW.
001750           MOVE 1 TO WS-SCAN-POS.
001760           PERFORM 130-TEST-POSITION
001770               UNTIL WS-NAME-MATCHES = 'Y'
001780                  OR WS-SCAN-POS > WS-ITEM-NAME-LEN - WS-KW-LEN + 1.
001790           IF WS-MATCH-SW = 'N'
001800               GO TO 100-EXIT.
001810           PERFORM 140-FIND-REST-TBL-IDX.
001820           IF WS-CAND-REST-TBL-IDX = ZERO
001830               GO TO 100-EXIT.
001840           PERFORM 150-FIND-IN-RESULTS.
001850           IF WS-FOUND-SR-IDX = ZERO
001860               PERFORM 160-APPEND-RESULT.
001870       100-EXIT.
001880           EXIT.
001890      *
001900       110-FOLD-ITEM-NAME.
001910           MOVE WS-MENU-ITEM-NAME (WS-MENU-IDX) TO WS-ITEM-NAME-UC.
001920           INSPECT WS-ITEM-NAME-UC CONVERTING WS-LOWER-ALPHA
001930                                            TO WS-UPPER-ALPHA.
001940      *
001950       120-CALC-ITEM-NAME-LEN.
001960           MOVE 20 TO WS-ITEM-NAME-LEN.
001970           PERFORM 121-TRIM-ITEM-NAME
001980               UNTIL WS-ITEM-NAME-LEN = ZERO
001990                  OR WS-ITEM-NAME-UC (WS-ITEM-NAME-LEN : 1) NOT = SPACE.
002000      *
002010       121-TRIM-ITEM-NAME.
002020           SUBTRACT 1 FROM WS-ITEM-NAME-LEN.
002030      *
002040       130-TEST-POSITION.
002050           IF WS-ITEM-NAME-UC (WS-SCAN-POS : WS-KW-LEN) =
002060              WS-KW-UC (1 : WS-KW-LEN)
002070               MOVE 'Y' TO WS-MATCH-SW
002080           ELSE
002090               ADD 1 TO WS-SCAN-POS.
002100      *
002110       140-FIND-REST-TBL-IDX.
002120           MOVE ZERO TO WS-CAND-REST-TBL-IDX.
002130           PERFORM 141-SCAN-REST-FOR-MATCH THRU 141-EXIT
002140               VARYING WS-REST-IDX FROM 1 BY 1
002150                   UNTIL WS-REST-IDX > WS-REST-COUNT
002160                      OR WS-CAND-REST-TBL-IDX NOT = ZERO.
002170      *
002180       141-SCAN-REST-FOR-MATCH.
002190           IF WS-REST-ID (WS-REST-IDX) = WS-MENU-REST-ID (WS-MENU-IDX)
002200               SET WS-CAND-REST-TBL-IDX FROM WS-REST-IDX.
002210       141-EXIT.
002220           EXIT.
002230      *
002240       150-FIND-IN-RESULTS.
002250           MOVE ZERO TO WS-FOUND-SR-IDX.
002260           PERFORM 151-SCAN-RESULTS THRU 151-EXIT
002270               VARYING WS-SR-IDX FROM 1 BY 1
002280                   UNTIL WS-SR-IDX > WS-SR-COUNT
002290                      OR WS-FOUND-SR-IDX NOT = ZERO.
002300      *
002310       151-SCAN-RESULTS.
002320           IF WS-SR-REST-TBL-IDX (WS-SR-IDX) = WS-CAND-REST-TBL-IDX
002330               SET WS-FOUND-SR-IDX FROM WS-SR-IDX.
002340       151-EXIT.
002350           EXIT.
002360      *
002370       160-APPEND-RESULT.
002380           ADD 1 TO WS-SR-COUNT.
002390           SET WS-SR-IDX TO WS-SR-COUNT.
002400           SET WS-SR-REST-TBL-IDX (WS-SR-IDX) FROM WS-CAND-REST-TBL-IDX.
002410           MOVE WS-MENU-PRICE (WS-MENU-IDX) TO WS-SR-FIRST-PRICE (WS-SR-IDX).
002420      *
002430       200-SORT-RESULTS.
002440           MOVE 'Y' TO WS-SWAPPED-SW.
002450           PERFORM 210-BUBBLE-PASS UNTIL WS-SWAPPED-SW = 'N'.
002460      *
002470       210-BUBBLE-PASS.
002480           MOVE 'N' TO WS-SWAPPED-SW.
002490           PERFORM 220-COMPARE-ADJACENT THRU 220-EXIT
002500               VARYING WS-SR-IDX FROM 1 BY 1
002510                   UNTIL WS-SR-IDX >= WS-SR-COUNT.
002520      *
002530       220-COMPARE-ADJACENT.
002540           SET WS-SR-IDX2 TO WS-SR-IDX.
002550           SET WS-SR-IDX2 UP BY 1.
002560           IF SC-SORT-BY-PRICE
002570               IF WS-SR-FIRST-PRICE (WS-SR-IDX) > WS-SR-FIRST-PRICE (WS-SR-IDX2)
002580                   PERFORM 230-SWAP-ENTRIES
002590           ELSE
002600           IF WS-REST-RATING (WS-SR-REST-TBL-IDX (WS-SR-IDX)) <
002610              WS-REST-RATING (WS-SR-REST-TBL-IDX (WS-SR-IDX2))
002620               PERFORM 230-SWAP-ENTRIES.
002630       220-EXIT.
002640           EXIT.
002650      *
002660       230-SWAP-ENTRIES.
002670           MOVE WS-SR-ENTRY (WS-SR-IDX)  TO WS-SR-TEMP.
002680           MOVE WS-SR-ENTRY (WS-SR-IDX2) TO WS-SR-ENTRY (WS-SR-IDX).
002690           MOVE WS-SR-TEMP               TO WS-SR-ENTRY (WS-SR-IDX2).
002700           MOVE 'Y' TO WS-SWAPPED-SW.
002710      *
002720       300-PRINT-RESULTS.
002730           DISPLAY ' '.
002740           DISPLAY WS-REST-NAME (WS-SR-REST-TBL-IDX (WS-SR-IDX))
002750                   ' (' WS-REST-CITY (WS-SR-REST-TBL-IDX (WS-SR-IDX)) ')'.
002760           PERFORM 310-PRINT-MATCHING-ITEMS THRU 310-EXIT
002770               VARYING WS-MENU-IDX FROM 1 BY 1
002780                   UNTIL WS-MENU-IDX > WS-MENU-COUNT.
002790       300-EXIT.
002800           EXIT.
002810      *
002820       310-PRINT-MATCHING-ITEMS.
002830           IF WS-MENU-REST-ID (WS-MENU-IDX) NOT =
002840              WS-REST-ID (WS-SR-REST-TBL-IDX (WS-SR-IDX))
002850               GO TO 310-EXIT.
002860           PERFORM 110-FOLD-ITEM-NAME.
002870           PERFORM 120-CALC-ITEM-NAME-LEN.
002880           IF WS-ITEM-NAME-LEN < WS-KW-LEN
002890               GO TO 310-EXIT.
002900           MOVE 'N' TO WS-MATCH-SW.
002910           MOVE 1 TO WS-SCAN-POS.
002920           PERFORM 130-TEST-POSITION
002930               UNTIL WS-NAME-MATCHES = 'Y'
002940                  OR WS-SCAN-POS > WS-ITEM-NAME-LEN - WS-KW-LEN + 1.
002950           IF WS-MATCH-SW = 'N'
002960               GO TO 310-EXIT.
002970           MOVE WS-MENU-PRICE (WS-MENU-IDX) TO WS-EDIT-PRICE.
002980           DISPLAY '   ' WS-MENU-ITEM-NAME (WS-MENU-IDX) ' @ ' WS-EDIT-PRICE.
002990       310-EXIT.
003000           EXIT.
003010      *
003020       900-OPEN-FILES.
003030           OPEN INPUT RESTFILE.
003040           IF WS-RESTFILE-STATUS NOT = '00'
003050               DISPLAY 'ERROR OPENING RESTFILE - STATUS ' WS-RESTFILE-STATUS
003060               MOVE 16 TO RETURN-CODE
003070               STOP RUN.
003080           OPEN INPUT MENUFILE.
003090           IF WS-MENUFILE-STATUS NOT = '00'
003100               DISPLAY 'ERROR OPENING MENUFILE - STATUS ' WS-MENUFILE-STATUS
003110               MOVE 16 TO RETURN-CODE
003120               STOP RUN.
003130           OPEN INPUT SRCHCTL.
003140      *
003150       905-LOAD-RESTAURANTS.
003160           MOVE ZERO TO WS-REST-COUNT.
003170           PERFORM 906-READ-REST-RECORD
003180               UNTIL WS-RESTFILE-STATUS = '10'.
003190           CLOSE RESTFILE.
003200      *
003210       906-READ-REST-RECORD.
003220           READ RESTFILE
003230               AT END MOVE '10' TO WS-RESTFILE-STATUS.
003240           IF WS-RESTFILE-STATUS = '00'
003250               ADD 1 TO WS-REST-COUNT
003260               SET WS-REST-IDX TO WS-REST-COUNT
003270               MOVE RF-REST-ID          TO WS-REST-ID         (WS-REST-IDX)
003280               MOVE RF-REST-NAME        TO WS-REST-NAME       (WS-REST-IDX)
003290               MOVE RF-REST-CUISINE     TO WS-REST-CUISINE    (WS-REST-IDX)
003300               MOVE RF-REST-RATING      TO WS-REST-RATING     (WS-REST-IDX)
003310               MOVE RF-REST-OPEN-FLAG   TO WS-REST-OPEN-FLAG  (WS-REST-IDX)
003320               MOVE RF-REST-MAX-CAPACITY TO WS-REST-MAX-CAPACITY (WS-REST-IDX)
003330               MOVE RF-REST-CURR-LOAD   TO WS-REST-CURR-LOAD  (WS-REST-IDX)
003340               MOVE RF-REST-CITY        TO WS-REST-CITY       (WS-REST-IDX).
003350      *
003360       910-LOAD-MENU-ITEMS.
003370           MOVE ZERO TO WS-MENU-COUNT.
003380           PERFORM 911-READ-MENU-RECORD
003390               UNTIL WS-MENUFILE-STATUS = '10'.
003400           CLOSE MENUFILE.
003410      *
003420       911-READ-MENU-RECORD.
003430           READ MENUFILE
003440               AT END MOVE '10' TO WS-MENUFILE-STATUS.
003450           IF WS-MENUFILE-STATUS = '00'
003460               ADD 1 TO WS-MENU-COUNT
003470               SET WS-MENU-IDX TO WS-MENU-COUNT
003480               MOVE MF-MENU-ITEM-ID   TO WS-MENU-ITEM-ID   (WS-MENU-IDX)
003490               MOVE MF-MENU-REST-ID   TO WS-MENU-REST-ID   (WS-MENU-IDX)
003500               MOVE MF-MENU-ITEM-NAME TO WS-MENU-ITEM-NAME (WS-MENU-IDX)
003510               MOVE MF-MENU-PRICE     TO WS-MENU-PRICE     (WS-MENU-IDX)
003520               MOVE MF-MENU-AVAIL-FLAG TO WS-MENU-AVAIL-FLAG (WS-MENU-IDX).
003530      *
003540       920-READ-CONTROL-CARD.
003550           READ SRCHCTL
003560               AT END MOVE SPACES TO SC-CONTROL-CARD.
003570           IF WS-SRCHCTL-STATUS NOT = '00'
003580               DISPLAY 'FOP050 - NO SEARCH CONTROL CARD SUPPLIED'
003590               MOVE SPACES  TO SC-KEYWORD
003600               MOVE 'RATING' TO SC-SORT-MODE.
003610      *
003620       930-FOLD-KEYWORD.
003630           MOVE SC-KEYWORD TO WS-KW-UC.
003640           INSPECT WS-KW-UC CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
003650      *
003660       935-CALC-KEYWORD-LEN.
003670           MOVE 20 TO WS-KW-LEN.
003680           PERFORM 936-TRIM-KEYWORD
003690               UNTIL WS-KW-LEN = ZERO
003700                  OR WS-KW-UC (WS-KW-LEN : 1) NOT = SPACE.
003710      *
003720       936-TRIM-KEYWORD.
003730           SUBTRACT 1 FROM WS-KW-LEN.
003740      *
003750       950-CLOSE-FILES.
003760           CLOSE SRCHCTL.
