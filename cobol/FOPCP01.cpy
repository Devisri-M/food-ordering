000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP01                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     in-memory restaurant table, loaded from   *
000160      *                     RESTFILE at the start of every run that   *
000170      *                     needs a restaurant lookup                  *
000180      *                                                                *
000190      * FUNCTION =                                                     *
000200      *      One table row per restaurant on RESTFILE.  Maximum 100    *
000210      *      rows - the restaurant master is small enough to sit in    *
000220      *      storage for the life of the run (see WS-REST-MAX below).  *
000230      *      WS-REST-CURR-LOAD is posted in place by FOP030 as orders  *
000240      *      are accepted; RESTOUT is written from this table at end   *
000250      *      of run.                                                   *
000260      *----------------------------------------------------------------*
000270      *                                                                *
000280      * CHANGE ACTIVITY :                                              *
000290      *                                                                *
000300      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000310      *   D0= FOP-001 870304 RMH   : ORIGINAL BASE COPYBOOK            *
000320      *   M1= FOP-044 890611 RMH   : RAISED TABLE SIZE 60 TO 100       *
000330      *   M2= FOP-206 981015 CJP   : Y2K - WS-REST-RATING-ALT ADDED    *
000340      *                              FOR EDITED DISPLAY ON RPTFILE     *
000341      *   M3= FOP-224 020815 CJP   : ADDED WS-REST-CITY FOR THE PRINTED *
000342      *                              SEARCH LISTING ON FOP050 - CITY    *
000343      *                              WAS ON RESTFILE BUT NOT CARRIED    *
000344      *                              INTO THE TABLE BEFORE.             *
000345      *   M4= FOP-237 030421 DAS   : CONFIRMED WS-REST-MAX-CAPACITY AND *
000346      *                              WS-REST-CURR-LOAD STAY 9(04) - FOP030 *
000347      *                              CAPACITY RULES DON'T NEED A WIDER   *
000348      *                              FIELD, REVIEWED PER FOP-237 AUDIT.  *
000350      *                                                                *
000360      ******************************************************************
000370       77  WS-REST-MAX                 PIC 9(03)    COMP VALUE +100.
000380       01  WS-REST-COUNT                PIC 9(03)    COMP VALUE ZERO.
000390       01  WS-REST-TABLE.
000400           05  WS-REST-ENTRY OCCURS 100 TIMES
000410                   INDEXED BY WS-REST-IDX.
000420               10  WS-REST-ID          PIC 9(05).
000430               10  WS-REST-NAME        PIC X(20).
000440               10  WS-REST-CUISINE     PIC X(12).
000450               10  WS-REST-RATING      PIC 9V99.
000460               10  WS-REST-RATING-ALT REDEFINES WS-REST-RATING
000470                                       PIC XXX.
000480               10  WS-REST-OPEN-FLAG   PIC X(01).
000490                   88  WS-REST-IS-OPEN         VALUE 'Y'.
000500                   88  WS-REST-IS-CLOSED       VALUE 'N'.
000510               10  WS-REST-MAX-CAPACITY  PIC 9(04).
000520               10  WS-REST-CURR-LOAD     PIC 9(04).
000530               10  WS-REST-CITY          PIC X(12).
000540               10  FILLER                PIC X(01).
000550           05  FILLER                    PIC X(01).
