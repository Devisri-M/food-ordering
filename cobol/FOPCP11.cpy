000100      ******************************************************************
000110      *                                                                *
000120      * COPYBOOK NAME = FOPCP11                                       *
000130      *                                                                *
000140      * DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -    *
000150      *                     common run-header eyecatcher, copied into *
000160      *                     WORKING-STORAGE of every FOP batch program *
000170      *                                                                *
000180      *  QUIK-SERV DISPATCH SYSTEMS GROUP                               *
000190      *  BATCH APPLICATIONS - ORDER FULFILLMENT                         *
000200      *                                                                *
000210      * FUNCTION =                                                     *
000220      *      Standard run-identification block.  Every FOP program    *
000230      *      moves its own program-id into WS-PGM-ID at 000-MAIN so    *
000240      *      ABEND dumps and the job log can be tied back to a single  *
000250      *      run without grepping JCL.                                 *
000260      *----------------------------------------------------------------*
000270      *                                                                *
000280      * CHANGE ACTIVITY :                                              *
000290      *                                                                *
000300      *   PN= TICKET  DATE   PGMR  : REMARKS                           *
000310      *   D0= FOP-001 870304 RMH   : ORIGINAL BASE COPYBOOK            *
000320      *   M1= FOP-118 960712 TLK   : ADDED WS-RUN-DATE FOR RESTOUT HDR *
000321      *   M2= FOP-206 981015 CJP   : Y2K - WS-RUN-DATE WIDENED 9(04) TO  *
000322      *                              9(06), WS-RUN-YY/MM/DD REDEFINE     *
000323      *                              KEPT AT 2-DIGIT YY PENDING A FULL   *
000324      *                              CENTURY FIELD - SEE FOP010 M4.      *
000325      *   M3= FOP-233 030219 CJP   : CONFIRMED WS-EYECATCHER FORMAT      *
000326      *                              STILL MATCHES WHAT THE DUMP-READER  *
000327      *                              UTILITY EXPECTS AFTER THE RESTAURANT*
000328      *                              CONTROL-BREAK WORK ON FOP010.       *
000330      *                                                                *
000340      ******************************************************************
000350       01  WS-FOP-HEADER.
000360           03  WS-EYECATCHER           PIC X(16)
000370                                        VALUE 'FOP-----------WS'.
000380           03  WS-PGM-ID               PIC X(08)    VALUE SPACES.
000390           03  WS-RUN-DATE             PIC 9(06)    VALUE ZERO.
000400           03  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
000410               05  WS-RUN-YY           PIC 99.
000420               05  WS-RUN-MM           PIC 99.
000430               05  WS-RUN-DD           PIC 99.
000440           03  FILLER                  PIC X(10)   VALUE SPACES.
