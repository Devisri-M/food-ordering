000100      ******************************************************************
000110      *                                                                *
000120      *  MODULE NAME = FOP020                                         *
000130      *                                                                *
000140      *  DESCRIPTIVE NAME = Food Order Processing (FOP) subsystem -   *
000150      *                     Restaurant Selector subroutine             *
000160      *                                                                *
000170      *  QUIK-SERV DISPATCH SYSTEMS GROUP                               *
000180      *  BATCH APPLICATIONS - ORDER FULFILLMENT                         *
000190      *                                                                *
000200      *  STATUS = PRODUCTION                                           *
000210      *                                                                *
000220      *  FUNCTION =                                                    *
000230      *  CALLed by FOP010 (and by FOP050's search path) once per        *
000240      *  order-request line.  Scans the in-memory menu table for       *
000250      *  every OPEN restaurant carrying an item whose name contains    *
000260      *  the requested item name (case-insensitive), then picks the    *
000270      *  winning candidate by the caller's strategy - lowest price     *
000280      *  under PRICE, highest restaurant rating under RATING or blank. *
000290      *  Returns the chosen restaurant id and menu item id, or a       *
000300      *  status explaining why nothing was chosen.  Never updates any  *
000310      *  table - this module looks, it does not touch capacity.        *
000320      *                                                                *
000330      *  ENTRY POINT = FOP020                                          *
000340      *                                                                *
000350      *------------------------------------------------------------   *
000360      *                                                                *
000370      *  CHANGE ACTIVITY :                                             *
000380      *                                                                *
000390      *  PN= TICKET  DATE   PGMR  : REMARKS                            *
000400      *  D0= FOP-002 870311 RMH   : ORIGINAL BASE PROGRAM              *
000410      *  M1= FOP-058 900814 LDW   : CLOSED RESTAURANTS NO LONGER       *
000420      *                             ELIGIBLE AS CANDIDATES             *
000430      *  M2= FOP-077 910529 LDW   : STRATEGY BLANK NOW DEFAULTS TO     *
000440      *                             RATING INSTEAD OF REJECTING LINE   *
000450      *  M3= FOP-206 981015 CJP   : Y2K HOUSEKEEPING - NO DATE FIELDS  *
000460      *                             IN THIS MODULE, REVIEWED ONLY      *
000461      *  M4= FOP-231 030714 DAS   : ADDED MENU ITEM NOT FOUND STATUS - *
000462      *                             RESOLVE-ITEM STEP SPLIT OUT OF     *
000463      *                             CANDIDATE SCAN PER SVC SPEC REVIEW.*
000464      *                             NOT DRIVEN BY ANY KNOWN PROD DATA  *
000465      *                             TODAY (CANDIDATE SCAN AND RESOLVE  *
000466      *                             STEP SHARE THE SAME MATCH RULE),   *
000467      *                             KEPT AS A GUARD IF THAT EVER DRIFTS*
000470      *                                                                *
000480      ******************************************************************
000490       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. FOP020.
000510       AUTHOR. R M HALVORSEN.
000520       INSTALLATION. QUIK-SERV DISPATCH SYSTEMS GROUP.
000530       DATE-WRITTEN. 03/11/87.
000540       DATE-COMPILED.
000550       SECURITY. QUIK-SERV INTERNAL USE ONLY.
000560      *
000570       ENVIRONMENT DIVISION.
000580       CONFIGURATION SECTION.
000590       SPECIAL-NAMES.
000600           C01 IS TOP-OF-FORM.
000610      *
000620       DATA DIVISION.
000630       WORKING-STORAGE SECTION.
000640           COPY FOPCP11.
000650      *
000660       01  WS-CASE-FOLD.
000670           05  WS-LOWER-ALPHA          PIC X(26)
000680                   VALUE 'abcdefghijklmnopqrstuvwxyz'.
000690           05  WS-UPPER-ALPHA          PIC X(26)
000700                   VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000701           05  FILLER                  PIC X(01).
000710      *
000720       01  WS-SCAN-WORK.
000730           05  WS-REQ-NAME-UC          PIC X(20)   VALUE SPACES.
000740           05  WS-REQ-NAME-LEN         PIC 9(02)    COMP VALUE ZERO.
000750           05  WS-MENU-NAME-UC         PIC X(20)   VALUE SPACES.
000760           05  WS-MENU-NAME-LEN        PIC 9(02)    COMP VALUE ZERO.
000770           05  WS-SCAN-POS             PIC 9(02)    COMP VALUE ZERO.
000780           05  WS-MATCH-SW             PIC X       VALUE 'N'.
000790               88  WS-NAME-MATCHES             VALUE 'Y'.
000800           05  WS-CAND-COUNT           PIC 9(03)    COMP VALUE ZERO.
000810           05  WS-BEST-PRICE           PIC 9(05)V99 VALUE ZERO.
000820           05  WS-BEST-RATING          PIC 9V99    VALUE ZERO.
000830           05  WS-BEST-REST-ID         PIC 9(05)    VALUE ZERO.
000840           05  WS-BEST-MENU-ID         PIC 9(05)    VALUE ZERO.
000850           05  WS-CAND-REST-TBL-IDX    PIC 9(03)    COMP VALUE ZERO.
000860           05  FILLER                  PIC X(01).
000861      *
000862       77  WS-STATUS-NOT-FOUND         PIC X(23)
000863               VALUE 'NO RESTAURANT FOR ITEM'.
000864       77  WS-STATUS-OK                PIC X(23)    VALUE 'OK'.
000866       77  WS-STATUS-ITEM-NOT-FOUND    PIC X(23)
000867               VALUE 'MENU ITEM NOT FOUND'.
000868      *
000880       LINKAGE SECTION.
000890       01  WS-REST-TABLE.
000900           05  WS-REST-ENTRY OCCURS 100 TIMES
000910                   INDEXED BY WS-REST-IDX.
000920               10  WS-REST-ID          PIC 9(05).
000930               10  WS-REST-NAME        PIC X(20).
000940               10  WS-REST-CUISINE     PIC X(12).
000950               10  WS-REST-RATING      PIC 9V99.
000960               10  WS-REST-RATING-ALT REDEFINES WS-REST-RATING
000970                                       PIC XXX.
000980               10  WS-REST-OPEN-FLAG   PIC X(01).
000990                   88  WS-REST-IS-OPEN         VALUE 'Y'.
001000                   88  WS-REST-IS-CLOSED       VALUE 'N'.
001010               10  WS-REST-MAX-CAPACITY  PIC 9(04).
001020               10  WS-REST-CURR-LOAD     PIC 9(04).
001030               10  WS-REST-CITY          PIC X(12).
001040               10  FILLER                PIC X(01).
001050       01  WS-REST-COUNT               PIC 9(03)    COMP.
001060       01  WS-MENU-TABLE.
001070           05  WS-MENU-ENTRY OCCURS 500 TIMES
001080                   INDEXED BY WS-MENU-IDX.
001090               10  WS-MENU-ITEM-ID     PIC 9(05).
001100               10  WS-MENU-REST-ID     PIC 9(05).
001110               10  WS-MENU-ITEM-NAME   PIC X(20).
001120               10  WS-MENU-ITEM-NAME-UC REDEFINES WS-MENU-ITEM-NAME
001130                                       PIC X(20).
001140               10  WS-MENU-PRICE       PIC 9(05)V99.
001150               10  WS-MENU-PRICE-ALT REDEFINES WS-MENU-PRICE
001160                                       PIC X(07).
001170               10  WS-MENU-AVAIL-FLAG  PIC X(01).
001180                   88  WS-MENU-IS-AVAIL        VALUE 'Y'.
001190                   88  WS-MENU-NOT-AVAIL       VALUE 'N'.
001200               10  FILLER              PIC X(12).
001210       01  WS-MENU-COUNT               PIC 9(03)    COMP.
001220       01  SEL-ITEM-NAME            PIC X(20).
001230       01  SEL-STRATEGY             PIC X(06).
001240       01  SEL-REST-ID              PIC 9(05).
001250       01  SEL-MENU-ITEM-ID         PIC 9(05).
001260       01  SEL-STATUS               PIC X(23).
001270      *
001280       PROCEDURE DIVISION USING WS-REST-TABLE, WS-REST-COUNT,
001290           WS-MENU-TABLE, WS-MENU-COUNT, SEL-ITEM-NAME,
001300           SEL-STRATEGY, SEL-REST-ID, SEL-MENU-ITEM-ID,
001310           SEL-STATUS.
001320      *****************************************************************
001330       000-MAIN.
001340           MOVE 'FOP020' TO WS-PGM-ID.
001350           MOVE SPACES TO SEL-STATUS.
001360           MOVE ZERO   TO SEL-REST-ID.
001370           MOVE ZERO   TO SEL-MENU-ITEM-ID.
001380           MOVE ZERO   TO WS-CAND-COUNT.
001390           MOVE ZERO   TO WS-BEST-PRICE.
001400           MOVE ZERO   TO WS-BEST-RATING.
001410           MOVE ZERO   TO WS-BEST-REST-ID.
001420           MOVE ZERO   TO WS-BEST-MENU-ID.
001430           PERFORM 100-FOLD-REQUEST-NAME.
001440           PERFORM 110-CALC-REQ-NAME-LEN.
001450           IF WS-REQ-NAME-LEN = ZERO
001460               MOVE WS-STATUS-NOT-FOUND TO SEL-STATUS
001470               GO TO 000-EXIT.
001480           PERFORM 200-SCAN-MENU-TABLE THRU 200-EXIT
001490               VARYING WS-MENU-IDX FROM 1 BY 1
001500                   UNTIL WS-MENU-IDX > WS-MENU-COUNT.
001510           IF WS-CAND-COUNT = ZERO
001520               MOVE WS-STATUS-NOT-FOUND TO SEL-STATUS
001525               GO TO 000-EXIT.
001526           PERFORM 270-RESOLVE-MENU-ITEM.
001527           IF WS-BEST-MENU-ID = ZERO
001528               MOVE WS-STATUS-ITEM-NOT-FOUND TO SEL-STATUS
001529           ELSE
001540               MOVE WS-STATUS-OK TO SEL-STATUS
001550               MOVE WS-BEST-REST-ID TO SEL-REST-ID
001560               MOVE WS-BEST-MENU-ID TO SEL-MENU-ITEM-ID.
001570       000-EXIT.
001580           GOBACK.
001590      *
001600       100-FOLD-REQUEST-NAME.
001610           MOVE SEL-ITEM-NAME TO WS-REQ-NAME-UC.
001620           INSPECT WS-REQ-NAME-UC CONVERTING WS-LOWER-ALPHA
001630                                           TO WS-UPPER-ALPHA.
001640      *
001650       110-CALC-REQ-NAME-LEN.
001660           MOVE 20 TO WS-REQ-NAME-LEN.
001670           PERFORM 111-TRIM-REQ-NAME
001680               UNTIL WS-REQ-NAME-LEN = ZERO
001690                  OR WS-REQ-NAME-UC (WS-REQ-NAME-LEN : 1) NOT = SPACE.
001700      *
001710       111-TRIM-REQ-NAME.
001720           SUBTRACT 1 FROM WS-REQ-NAME-LEN.
001730      *
001740       200-SCAN-MENU-TABLE.
001750           IF WS-MENU-NOT-AVAIL (WS-MENU-IDX)
001760               GO TO 200-EXIT.
001770           PERFORM 210-FOLD-MENU-NAME.
001780           PERFORM 220-CALC-MENU-NAME-LEN.
001790           IF WS-MENU-NAME-LEN < WS-REQ-NAME-LEN
001800               GO TO 200-EXIT.
001810           MOVE 'N' TO WS-MATCH-SW.
001820           MOVE 1 TO WS-SCAN-POS.
001830           PERFORM 230-TEST-POSITION
001840               UNTIL WS-NAME-MATCHES = 'Y'
001850                  OR WS-SCAN-POS > WS-MENU-NAME-LEN - WS-REQ-NAME-LEN + 1.
001860           IF WS-MATCH-SW = 'N'
001870               GO TO 200-EXIT.
001880           PERFORM 240-FIND-REST-INDEX.
001890           IF WS-CAND-REST-TBL-IDX = ZERO
001900               GO TO 200-EXIT.
001910           IF WS-REST-IS-CLOSED (WS-CAND-REST-TBL-IDX)
001920               GO TO 200-EXIT.
001930           ADD 1 TO WS-CAND-COUNT.
001940           IF SEL-STRATEGY = 'PRICE '
001950               PERFORM 250-CONSIDER-BY-PRICE
001960           ELSE
001970               PERFORM 260-CONSIDER-BY-RATING.
001980       200-EXIT.
001990           EXIT.
002000      *
002010       210-FOLD-MENU-NAME.
002020           MOVE WS-MENU-ITEM-NAME (WS-MENU-IDX) TO WS-MENU-NAME-UC.
002030           INSPECT WS-MENU-NAME-UC CONVERTING WS-LOWER-ALPHA
002040                                            TO WS-UPPER-ALPHA.
002050      *
002060       220-CALC-MENU-NAME-LEN.
002070           MOVE 20 TO WS-MENU-NAME-LEN.
002080           PERFORM 221-TRIM-MENU-NAME
002090               UNTIL WS-MENU-NAME-LEN = ZERO
002100                  OR WS-MENU-NAME-UC (WS-MENU-NAME-LEN : 1) NOT = SPACE.
002110      *
002120       221-TRIM-MENU-NAME.
002130           SUBTRACT 1 FROM WS-MENU-NAME-LEN.
002140      *
002150       230-TEST-POSITION.
002160           IF WS-MENU-NAME-UC (WS-SCAN-POS : WS-REQ-NAME-LEN) =
002170              WS-REQ-NAME-UC (1 : WS-REQ-NAME-LEN)
002180               MOVE 'Y' TO WS-MATCH-SW
002190           ELSE
002200               ADD 1 TO WS-SCAN-POS.
002210      *
002220       240-FIND-REST-INDEX.
002230           MOVE ZERO TO WS-CAND-REST-TBL-IDX.
002240           PERFORM 241-SCAN-REST-FOR-MATCH THRU 241-EXIT
002250               VARYING WS-REST-IDX FROM 1 BY 1
002260                   UNTIL WS-REST-IDX > WS-REST-COUNT
002270                      OR WS-CAND-REST-TBL-IDX NOT = ZERO.
002280      *
002290       241-SCAN-REST-FOR-MATCH.
002300           IF WS-REST-ID (WS-REST-IDX) = WS-MENU-REST-ID (WS-MENU-IDX)
002310               SET WS-CAND-REST-TBL-IDX FROM WS-REST-IDX.
002320       241-EXIT.
002330           EXIT.
002340      *
002350       250-CONSIDER-BY-PRICE.
002360           IF WS-CAND-COUNT = 1
002370               PERFORM 299-TAKE-CANDIDATE
002380           ELSE
002390           IF WS-MENU-PRICE (WS-MENU-IDX) < WS-BEST-PRICE
002400               PERFORM 299-TAKE-CANDIDATE.
002410      *
002420       260-CONSIDER-BY-RATING.
002430           IF WS-CAND-COUNT = 1
002440               PERFORM 299-TAKE-CANDIDATE
002450           ELSE
002460           IF WS-REST-RATING (WS-CAND-REST-TBL-IDX) > WS-BEST-RATING
002470               PERFORM 299-TAKE-CANDIDATE.
002480      *
002490       299-TAKE-CANDIDATE.
002500           MOVE WS-MENU-PRICE   (WS-MENU-IDX)        TO WS-BEST-PRICE.
002510           MOVE WS-REST-RATING  (WS-CAND-REST-TBL-IDX) TO WS-BEST-RATING.
002520           MOVE WS-MENU-REST-ID (WS-MENU-IDX)        TO WS-BEST-REST-ID.
002525      *
002526       270-RESOLVE-MENU-ITEM.
002527           MOVE ZERO TO WS-BEST-MENU-ID.
002528           PERFORM 271-SCAN-FOR-ITEM-AT-REST THRU 271-EXIT
002529               VARYING WS-MENU-IDX FROM 1 BY 1
002530                   UNTIL WS-MENU-IDX > WS-MENU-COUNT
002531                      OR WS-BEST-MENU-ID NOT = ZERO.
002532      *
002533       271-SCAN-FOR-ITEM-AT-REST.
002534           IF WS-MENU-REST-ID (WS-MENU-IDX) NOT = WS-BEST-REST-ID
002535               GO TO 271-EXIT.
002536           IF WS-MENU-NOT-AVAIL (WS-MENU-IDX)
002537               GO TO 271-EXIT.
002538           PERFORM 210-FOLD-MENU-NAME.
002539           PERFORM 220-CALC-MENU-NAME-LEN.
002540           IF WS-MENU-NAME-LEN < WS-REQ-NAME-LEN
002541               GO TO 271-EXIT.
002542           MOVE 'N' TO WS-MATCH-SW.
002543           MOVE 1 TO WS-SCAN-POS.
002544           PERFORM 230-TEST-POSITION
002545               UNTIL WS-NAME-MATCHES = 'Y'
002546                  OR WS-SCAN-POS > WS-MENU-NAME-LEN - WS-REQ-NAME-LEN + 1.
002547           IF WS-MATCH-SW = 'Y'
002548               MOVE WS-MENU-ITEM-ID (WS-MENU-IDX) TO WS-BEST-MENU-ID.
002549       271-EXIT.
002550           EXIT.
